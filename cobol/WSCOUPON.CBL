000100*WSCOUPON.CBL                                                             
000200*-------------------------------------------------------------            
000300*    WORKING-STORAGE FOR THE COUPON DOMAIN RULE PARAGRAPHS IN             
000400*    PLCOUPON.CBL.                                                        
000500*-------------------------------------------------------------            
000600*  1994-02-11  WJH  CR-1022  ORIGINAL.                                    
000700*  2006-04-18  TLB  CR-2591  ADDED W-CPN-RESULT-INVALID-SW FOR            
000800*                            VALIDATE-COUPON-EXPIRY-RESULT -              
000900*                            SEE PLCOUPON.CBL CHANGE LOG.                 
001000*  2006-04-25  TLB  CR-2595  RENAMED EVERY FIELD IN THIS                  
001100*                            MEMBER FROM A WS- PREFIX TO OUR              
001200*                            OWN BARE W- - NO LOGIC CHANGED.              
001300*-------------------------------------------------------------            
001400 01  W-CPN-IS-EXPIRED-SW         PIC X.                                   
001500     88  CPN-IS-EXPIRED          VALUE "Y".                               
001600                                                                          
001700 01  W-CPN-IS-ACTIVE-SW          PIC X.                                   
001800     88  CPN-IS-ACTIVE           VALUE "Y".                               
001900                                                                          
002000 01  W-CPN-EXPIRING-SOON-SW      PIC X.                                   
002100     88  CPN-IS-EXPIRING-SOON    VALUE "Y".                               
002200                                                                          
002300*    SET BY VALIDATE-COUPON-EXPIRY-RESULT (PLCOUPON.CBL) ONLY -           
002400*    THIS IS A SEPARATE, LOOSER SANITY CHECK ON THE BATCH'S OWN           
002500*    PROCESSED/SUCCESS/ERROR/TOTAL-EXPIRED COUNTERS AND IS NOT            
002600*    THE SAME TEST AS PLBATLOG.CBL'S JOB-LOG RECONCILIATION.              
002700                                                                          
002800 01  W-CPN-RESULT-INVALID-SW     PIC X.                                   
002900     88  CPN-RESULT-IS-INVALID   VALUE "Y".                               
003000                                                                          
003100 77  W-CPN-EXPIRED-AMOUNT       PIC S9(8)V99.                             
003200 77  W-DAYS-TO-EXPIRY           PIC S9(5)    COMP.                        
003300 77  W-EXPIRY-SERIAL-DAYS       PIC S9(7)    COMP.                        
003400 77  W-TODAY-SERIAL-DAYS        PIC S9(7)    COMP.                        
003500                                                                          
003600*    CPN-IS-EXPIRING-SOON-TEST COMPUTES ITS D-7 WINDOW OFF A              
003700*    30/360 APPROXIMATE SERIAL DAY NUMBER, USING THE                      
003800*    W-TODAY-CCYY/MM/DD BREAKDOWN ALREADY SET UP BY                       
003900*    WSBATLOG.CBL - NOT EXACT CALENDAR ARITHMETIC, GOOD                   
004000*    ENOUGH FOR A WARNING WINDOW.                                         
