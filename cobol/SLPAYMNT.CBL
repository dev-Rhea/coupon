000100*SLPAYMNT.CBL                                                             
000200*-------------------------------------------------------------            
000300*    FILE-CONTROL SELECT FOR THE PAYMENT FILE.  READ-ONLY TO              
000400*    EVERY BATCH PROGRAM THAT COPIES THIS - NOBODY REWRITES               
000500*    A PAYMENT FROM THE SETTLEMENT SIDE OF THE HOUSE.                     
000600*-------------------------------------------------------------            
000700*  1996-09-17  WJH  CR-1340  ORIGINAL.                                    
000800*-------------------------------------------------------------            
000900     SELECT PAYMENT-FILE                                                  
001000         ASSIGN TO "PAYMSTR"                                              
001100         ORGANIZATION IS SEQUENTIAL.                                      
