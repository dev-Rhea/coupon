000100*PLMERCTBL.CBL                                                            
000200*-------------------------------------------------------------            
000300*    MERCHANT-TABLE LOOKUP PARAGRAPHS.  CALLING PROGRAM MUST              
000400*    COPY WSMERCTBL.CBL IN WORKING-STORAGE, AND SLMERCH.CBL               
000500*    AND FDMERCH.CBL IN FILE-CONTROL/FILE SECTION, THEN COPY              
000600*    THIS MEMBER AT THE END OF PROCEDURE DIVISION.                        
000700*-------------------------------------------------------------            
000800*  1996-09-17  WJH  CR-1340  ORIGINAL.                                    
000900*  1997-11-05  WJH  CR-1462  TABLE WAS A LINEAR SEARCH OVER               
001000*                            500 ENTRIES, SWITCHED TO SEARCH              
001100*                            ALL - MERCHANT-FILE MUST COME IN             
001200*                            MERCHANT-ID ORDER OR THIS BREAKS.            
001300*  1998-09-14  WJH  CR-1640  WORKING-STORAGE PORTION MOVED TO             
001400*                            WSMERCTBL.CBL - THIS MEMBER WAS              
001500*                            ENDING UP COPIED INTO WORKING-               
001600*                            STORAGE SECTION WHOLE, PARAGRAPHS            
001700*                            AND ALL.                                     
001800*  2006-04-18  TLB  CR-2590  LOAD-ONE-MERCHANT-ENTRY NO LONGER            
001900*                            LOADS A COMMISSION RATE OR A                 
002000*                            SETTLEMENT ACCOUNT OUT OF MER-               
002100*                            RECORD - SEE WSMERCTBL.CBL AND               
002200*                            FDMERCH.CBL CHANGE LOGS.                     
002300*  2006-04-18  TLB  CR-2593  LOAD-ONE-MERCHANT-ENTRY NO LONGER            
002400*                            LOADS MER-STATUS EITHER - LOOK-              
002500*                            FOR-MERCHANT-RECORD ONLY EVER                
002600*                            SEARCHES ON MERCHANT-ID, STATUS              
002700*                            WAS DEAD WEIGHT IN THE TABLE.                
002800*  2006-04-25  TLB  CR-2595  RENAMED EVERY WORKING-STORAGE                
002900*                            FIELD FROM A WS- PREFIX TO OUR               
003000*                            OWN BARE W- - NO LOGIC CHANGED.              
003100*-------------------------------------------------------------            
003200 LOAD-MERCHANT-TABLE.                                                     
003300                                                                          
003400     MOVE ZERO TO W-MERCHANT-COUNT.                                       
003500                                                                          
003600     OPEN INPUT MERCHANT-FILE.                                            
003700                                                                          
003800     READ MERCHANT-FILE                                                   
003900         AT END MOVE "Y" TO W-MERCHANT-FILE-EOF-SW.                       
004000                                                                          
004100     PERFORM LOAD-ONE-MERCHANT-ENTRY                                      
004200         UNTIL MERCHANT-FILE-AT-EOF.                                      
004300                                                                          
004400     CLOSE MERCHANT-FILE.                                                 
004500*-------------------------------------------------------------            
004600                                                                          
004700 LOAD-ONE-MERCHANT-ENTRY.                                                 
004800                                                                          
004900     ADD 1 TO W-MERCHANT-COUNT.                                           
005000                                                                          
005100     MOVE MER-MERCHANT-ID        TO W-MT-MERCHANT-ID                      
005200                                     (W-MERCHANT-COUNT).                  
005300     MOVE MER-MERCHANT-NAME      TO W-MT-MERCHANT-NAME                    
005400                                     (W-MERCHANT-COUNT).                  
005500     MOVE MER-CATEGORY           TO W-MT-CATEGORY                         
005600                                     (W-MERCHANT-COUNT).                  
005700                                                                          
005800     READ MERCHANT-FILE                                                   
005900         AT END MOVE "Y" TO W-MERCHANT-FILE-EOF-SW.                       
006000*-------------------------------------------------------------            
006100                                                                          
006200 LOOK-FOR-MERCHANT-RECORD.                                                
006300                                                                          
006400     MOVE "N" TO W-MERCHANT-FOUND-SW.                                     
006500                                                                          
006600     SEARCH ALL W-MERCHANT-ENTRY                                          
006700         WHEN W-MT-MERCHANT-ID (W-MT-IDX)                                 
006800                  = W-SEARCH-MERCHANT-ID                                  
006900             MOVE "Y" TO W-MERCHANT-FOUND-SW.                             
007000*-------------------------------------------------------------            
