000100*PLCOUPON.CBL                                                             
000200*-------------------------------------------------------------            
000300*    COUPON DOMAIN RULE PARAGRAPHS.  CALLING PROGRAM MUST                 
000400*    COPY WSCOUPON.CBL AND WSBATLOG.CBL (FOR THE                          
000500*    W-TODAY-CCYY/MM/DD BREAKDOWN) AND MUST HAVE CPNI-RECORD              
000600*    AND CPNO-RECORD (FDCOUPON.CBL) IN SCOPE.  A CALLER THAT              
000700*    PERFORMS VALIDATE-COUPON-EXPIRY-RESULT MUST ALSO DECLARE             
000800*    ITS OWN W-TOTAL-EXPIRED ACCUMULATOR.                                 
000900*-------------------------------------------------------------            
001000*  1994-02-11  WJH  CR-1022  ORIGINAL - FORCE-EXPIRE ONLY.                
001100*  1995-07-09  WJH  CR-1188  ADDED CPN-IS-ACTIVE-TEST AND                 
001200*                            CPN-IS-EXPIRED-TEST, SPLIT OUT               
001300*                            OF THE OLD INLINE IF.                        
001400*  1998-01-30  RDH  CR-1790  ADDED CPN-IS-EXPIRING-SOON-TEST              
001500*                            FOR THE D-7 WARNING WORK THE                 
001600*                            ONLINE SIDE NEEDED - NOT CALLED              
001700*                            FROM THE NIGHTLY SWEEP.                      
001800*  2006-04-18  TLB  CR-2591  ADDED VALIDATE-COUPON-EXPIRY-                
001900*                            RESULT.  AUDIT ASKED WHY THE ONLY            
002000*                            SANITY CHECK ON A NIGHT'S COUNTS             
002100*                            WAS PLBATLOG.CBL'S EXACT JOB-LOG             
002200*                            RECONCILIATION - THIS SHOP ALSO              
002300*                            RUNS A SEPARATE, LOOSER CHECK ON             
002400*                            THE BATCH'S OWN RESULT COUNTERS              
002500*                            BEFORE THEY EVER GET TO THE LOG,             
002600*                            AND IT HAD NEVER BEEN WRITTEN                
002700*                            DOWN ANYWHERE IN CODE.                       
002800*  2006-04-25  TLB  CR-2595  RENAMED EVERY WORKING-STORAGE                
002900*                            FIELD FROM A WS- PREFIX TO OUR               
003000*                            OWN BARE W- - NO LOGIC CHANGED.              
003100*-------------------------------------------------------------            
003200 CPN-IS-EXPIRED-TEST.                                                     
003300                                                                          
003400     MOVE "N" TO W-CPN-IS-EXPIRED-SW.                                     
003500                                                                          
003600     IF CPNI-EXPIRY-DATE < W-TODAY-CCYYMMDD-N                             
003700        MOVE "Y" TO W-CPN-IS-EXPIRED-SW.                                  
003800*-------------------------------------------------------------            
003900                                                                          
004000 CPN-IS-ACTIVE-TEST.                                                      
004100                                                                          
004200     MOVE "N" TO W-CPN-IS-ACTIVE-SW.                                      
004300     PERFORM CPN-IS-EXPIRED-TEST.                                         
004400                                                                          
004500     IF CPNI-STATUS EQUAL "ACTIVE"                                        
004600     AND NOT CPN-IS-EXPIRED                                               
004700        MOVE "Y" TO W-CPN-IS-ACTIVE-SW.                                   
004800*-------------------------------------------------------------            
004900                                                                          
005000 CPN-IS-EXPIRING-SOON-TEST.                                               
005100                                                                          
005200*    NOT CALLED BY THE EXPIRY SWEEP - CARRIED HERE ONLY                   
005300*    BECAUSE IT SHARES CPN-IS-ACTIVE-TEST'S DATE ARITHMETIC.              
005400*    NOT USED BY COUPON-EXPIRY-BATCH.COB.                                 
005500                                                                          
005600     MOVE "N" TO W-CPN-EXPIRING-SOON-SW.                                  
005700     PERFORM CPN-IS-ACTIVE-TEST.                                          
005800                                                                          
005900     IF CPN-IS-ACTIVE                                                     
006000        COMPUTE W-EXPIRY-SERIAL-DAYS =                                    
006100              (CPNI-EXPIRY-CCYY * 360)                                    
006200            + (CPNI-EXPIRY-MM   *  30)                                    
006300            +  CPNI-EXPIRY-DD                                             
006400        COMPUTE W-TODAY-SERIAL-DAYS =                                     
006500              (W-TODAY-CCYY * 360)                                        
006600            + (W-TODAY-MM   *  30)                                        
006700            +  W-TODAY-DD                                                 
006800        COMPUTE W-DAYS-TO-EXPIRY =                                        
006900            W-EXPIRY-SERIAL-DAYS - W-TODAY-SERIAL-DAYS                    
007000        IF W-DAYS-TO-EXPIRY <= 7                                          
007100           MOVE "Y" TO W-CPN-EXPIRING-SOON-SW.                            
007200*-------------------------------------------------------------            
007300                                                                          
007400 FORCE-EXPIRE-CPN-RECORD.                                                 
007500                                                                          
007600*    UNCONDITIONAL - THE CALLER'S SELECT ALREADY PROVED                   
007700*    ACTIVE-AND-EXPIRED, SO THIS PARAGRAPH DOES NOT RE-TEST               
007800*    ISEXPIRED, IT JUST STAMPS THE RECORD.                                
007900                                                                          
008000     MOVE "EXPIRED" TO CPNO-STATUS.                                       
008100     MOVE ZEROS     TO CPNO-REMAINING-AMOUNT.                             
008200*-------------------------------------------------------------            
008300                                                                          
008400 VALIDATE-COUPON-EXPIRY-RESULT.                                           
008500                                                                          
008600*    A SECOND, DELIBERATELY LOOSER SANITY CHECK ON A COMPLETED            
008700*    SWEEP'S OWN RESULT COUNTERS - NOT THE SAME RULE AS                   
008800*    PLBATLOG.CBL'S COMPLETE-BATCH-JOB-LOG-ENTRY, WHICH DEMANDS           
008900*    SUCCESS-COUNT + ERROR-COUNT EQUAL PROCESSED-COUNT EXACTLY            
009000*    OR IT FAILS THE JOB.  HERE WE ONLY CARE THAT THE RESULT IS           
009100*    NOT IMPOSSIBLE - SUCCESS PLUS ERROR MAY FALL SHORT OF                
009200*    PROCESSED (THAT JUST MEANS SOME RECORDS ON THE FILE WERE             
009300*    NEITHER A MATCH NOR A BAD RECORD, WHICH IS NORMAL), BUT IT           
009400*    MAY NEVER EXCEED PROCESSED, AND NONE OF THE FOUR COUNTERS            
009500*    MAY EVER GO NEGATIVE.  CALLING PROGRAM MUST DECLARE                  
009600*    W-TOTAL-EXPIRED (SAME SHAPE AS W-CPN-EXPIRED-AMOUNT)                 
009700*    FOR THE FOURTH TEST BELOW - SEE COUPON-EXPIRY-BATCH.COB.             
009800                                                                          
009900     MOVE "N" TO W-CPN-RESULT-INVALID-SW.                                 
010000                                                                          
010100     IF W-PROCESSED-COUNT < 0                                             
010200     OR W-SUCCESS-COUNT   < 0                                             
010300     OR W-ERROR-COUNT     < 0                                             
010400     OR W-TOTAL-EXPIRED   < 0                                             
010500        MOVE "Y" TO W-CPN-RESULT-INVALID-SW                               
010600     ELSE                                                                 
010700        IF (W-SUCCESS-COUNT + W-ERROR-COUNT)                              
010800                           > W-PROCESSED-COUNT                            
010900           MOVE "Y" TO W-CPN-RESULT-INVALID-SW.                           
011000*-------------------------------------------------------------            
