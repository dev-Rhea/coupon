000100*SLCOUPON.CBL                                                             
000200*-------------------------------------------------------------            
000300*    FILE-CONTROL SELECT FOR THE COUPON MASTER - OLD / NEW                
000400*    MASTER PAIR.  SEQUENTIAL ONLY - NO ISAM ON THIS FILE.                
000500*-------------------------------------------------------------            
000600*  1994-02-11  WJH  CR-1022  ORIGINAL.                                    
000700*-------------------------------------------------------------            
000800     SELECT COUPON-FILE-IN                                                
000900         ASSIGN TO "CPNMSTI"                                              
001000         ORGANIZATION IS SEQUENTIAL.                                      
001100                                                                          
001200     SELECT COUPON-FILE-OUT                                               
001300         ASSIGN TO "CPNMSTO"                                              
001400         ORGANIZATION IS SEQUENTIAL.                                      
