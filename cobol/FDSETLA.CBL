000100*FDSETLA.CBL                                                              
000200*-------------------------------------------------------------            
000300*    SETTLEMENT RECORD LAYOUT - ACCRUAL BATCH.  THIS BATCH                
000400*    OWNS THE COMMISSION MATH, SO IT WRITES SETTLEMENT-FILE               
000500*    STRAIGHT THROUGH AS A SINGLE OUTPUT FILE - NO OLD MASTER             
000600*    TO RECONCILE AGAINST, THE BUCKET TABLE IS THE MASTER FOR             
000700*    THE LIFE OF THIS RUN.                                                
000800*-------------------------------------------------------------            
000900*  1997-02-24  WJH  CR-1388  ORIGINAL LAYOUT.                             
001000*-------------------------------------------------------------            
001100 FD  SETTLEMENT-FILE                                                      
001200     LABEL RECORDS ARE STANDARD.                                          
001300                                                                          
001400 01  SET-RECORD.                                                          
001500     05  SET-SETTLEMENT-ID        PIC X(50).                              
001600     05  SET-MERCHANT-ID          PIC X(50).                              
001700     05  SET-SETTLEMENT-DATE      PIC 9(8).                               
001800     05  SET-TOTAL-AMOUNT         PIC S9(10)V99.                          
001900     05  SET-TRANSACTION-COUNT    PIC 9(9).                               
002000     05  SET-COMMISSION-RATE      PIC S9V9(4).                            
002100     05  SET-COMMISSION-AMOUNT    PIC S9(10)V99.                          
002200     05  SET-NET-AMOUNT           PIC S9(10)V99.                          
002300     05  SET-STATUS               PIC X(20).                              
002400     05  FILLER                   PIC X(07).                              
002500                                                                          
002600 01  SET-SETTLEMENT-DATE-X REDEFINES SET-SETTLEMENT-DATE.                 
002700     05  SET-SETL-CCYY            PIC 9(4).                               
002800     05  SET-SETL-MM              PIC 9(2).                               
002900     05  SET-SETL-DD              PIC 9(2).                               
