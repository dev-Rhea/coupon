000100*FDMERCH.CBL                                                              
000200*-------------------------------------------------------------            
000300*    MERCHANT RECORD LAYOUT.  MERCHANT MASTER IS MAINTAINED BY            
000400*    THE ONLINE MERCHANT-ONBOARDING SYSTEM - SETTLEMENT READS             
000500*    IT ONLY, LOADED WHOLE INTO A TABLE AT THE TOP OF THE RUN.            
000600*-------------------------------------------------------------            
000700*  1996-09-17  WJH  CR-1340  ORIGINAL LAYOUT.                             
000800*  2006-04-18  TLB  CR-2590  DROPPED MER-COMMISSION-RATE AND              
000900*                            MER-SETTLEMENT-ACCOUNT - NEITHER             
001000*                            ONE WAS EVER READ BACK OUT OF THE            
001100*                            TABLE, AND MERCHANT-ONBOARDING               
001200*                            NEVER SENT US A SETTLEMENT-ACCOUNT           
001300*                            FIELD TO BEGIN WITH.  ADDED THE              
001400*                            REAL FIELD ONBOARDING DOES SEND -            
001500*                            MER-CATEGORY - AND WIDENED THE               
001600*                            NAME FIELD, WHICH WAS TRUNCATING             
001700*                            LONGER MERCHANT NAMES.                       
001800*  2006-04-18  TLB  CR-2593  DROPPED MER-STATUS TOO - ANOTHER             
001900*                            FIELD LOADED INTO THE IN-MEMORY              
002000*                            TABLE BY PLMERCTBL.CBL BUT NEVER             
002100*                            ONCE TESTED BY LOOK-FOR-MERCHANT-            
002200*                            RECORD OR ANY CALLING PROGRAM.               
002300*                            SETTLEMENT ONLY EVER NEEDED TO               
002400*                            KNOW A MERCHANT-ID EXISTS, NOT               
002500*                            WHETHER IT WAS ACTIVE.                       
002600*-------------------------------------------------------------            
002700 FD  MERCHANT-FILE                                                        
002800     LABEL RECORDS ARE STANDARD.                                          
002900                                                                          
003000 01  MER-RECORD.                                                          
003100     05  MER-MERCHANT-ID          PIC X(50).                              
003200     05  MER-MERCHANT-NAME        PIC X(200).                             
003300     05  MER-CATEGORY             PIC X(50).                              
003400     05  FILLER                   PIC X(50).                              
