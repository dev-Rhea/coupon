000100*FDPAYMNT.CBL                                                             
000200*-------------------------------------------------------------            
000300*    PAYMENT RECORD LAYOUT.  MAINTAINED BY THE ONLINE PAYMENT             
000400*    SYSTEM - SETTLEMENT READS THIS FILE, NEVER WRITES IT.                
000500*-------------------------------------------------------------            
000600*  1996-09-17  WJH  CR-1340  ORIGINAL LAYOUT.                             
000700*  1999-11-19  RDH  CR-1877  Y2K - PAY-PAYMENT-DATE WAS 9(12)             
000800*                            YYMMDDHHMMSS, NOW 9(14)                      
000900*                            CCYYMMDDHHMMSS.                              
001000*-------------------------------------------------------------            
001100 FD  PAYMENT-FILE                                                         
001200     LABEL RECORDS ARE STANDARD.                                          
001300                                                                          
001400 01  PAY-RECORD.                                                          
001500     05  PAY-PAYMENT-ID          PIC X(50).                               
001600     05  PAY-USER-ID             PIC X(50).                               
001700     05  PAY-MERCHANT-ID         PIC X(50).                               
001800     05  PAY-COUPON-ID           PIC X(50).                               
001900     05  PAY-AMOUNT              PIC S9(8)V99.                            
002000     05  PAY-STATUS              PIC X(20).                               
002100     05  PAY-PAYMENT-DATE        PIC 9(14).                               
002200     05  FILLER                  PIC X(06).                               
002300                                                                          
002400 01  PAY-PAYMENT-DATE-X REDEFINES PAY-PAYMENT-DATE.                       
002500     05  PAY-PAYMENT-DATE-PART   PIC 9(8).                                
002600     05  PAY-PAYMENT-TIME-PART   PIC 9(6).                                
