000100*SLSETLDT.CBL                                                             
000200*-------------------------------------------------------------            
000300*    FILE-CONTROL SELECT FOR THE SETTLEMENT-DETAIL FILE.                  
000400*-------------------------------------------------------------            
000500*  1997-02-24  WJH  CR-1388  ORIGINAL.                                    
000600*-------------------------------------------------------------            
000700     SELECT SETTLEMENT-DETAIL-FILE                                        
000800         ASSIGN TO "SETLDETL"                                             
000900         ORGANIZATION IS SEQUENTIAL.                                      
