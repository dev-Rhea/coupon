000100*WSMERCTBL.CBL                                                            
000200*-------------------------------------------------------------            
000300*    MERCHANT-TABLE WORKING STORAGE.  CALLING PROGRAM COPIES              
000400*    THIS IN WORKING-STORAGE, THEN COPIES PLMERCTBL.CBL AT                
000500*    THE END OF PROCEDURE DIVISION FOR THE LOOKUP PARAGRAPHS.             
000600*    MERCHANT-FILE IS SMALL ENOUGH TO SIT WHOLE IN MEMORY FOR             
000700*    THE LIFE OF THE RUN - NO SENSE RE-READING IT PER PAYMENT.            
000800*-------------------------------------------------------------            
000900*  1996-09-17  WJH  CR-1340  ORIGINAL.                                    
001000*  1998-09-14  WJH  CR-1640  SPLIT OUT OF PLMERCTBL.CBL - THAT            
001100*                            MEMBER WAS ENDING UP COPIED INTO             
001200*                            WORKING-STORAGE SECTION WHOLE,               
001300*                            PARAGRAPHS AND ALL.                          
001400*  2006-04-18  TLB  CR-2590  W-MT-COMMISSION-RATE AND W-MT-               
001500*                            SETTLEMENT-ACCT DROPPED - NEITHER            
001600*                            WAS EVER READ BACK OUT OF THE                
001700*                            TABLE.  ADDED W-MT-CATEGORY TO               
001800*                            MATCH FDMERCH.CBL'S NEW LAYOUT.              
001900*  2006-04-18  TLB  CR-2593  W-MT-STATUS DROPPED TOO - LOADED             
002000*                            BY LOAD-ONE-MERCHANT-ENTRY BUT               
002100*                            NEVER TESTED BY LOOK-FOR-MERCHANT-           
002200*                            RECORD OR ANY CALLING PROGRAM - SEE          
002300*                            FDMERCH.CBL CHANGE LOG.                      
002400*  2006-04-25  TLB  CR-2595  RENAMED EVERY FIELD IN THIS                  
002500*                            MEMBER FROM A WS- PREFIX TO OUR              
002600*                            OWN BARE W- - NO LOGIC CHANGED.              
002700*-------------------------------------------------------------            
002800 01  W-MERCHANT-TABLE-CTL.                                                
002900     05  W-MERCHANT-COUNT        PIC 9(5)  COMP.                          
003000     05  W-MERCHANT-MAX          PIC 9(5)  COMP VALUE 2000.               
003100                                                                          
003200 01  W-MERCHANT-TABLE.                                                    
003300     05  W-MERCHANT-ENTRY OCCURS 1 TO 2000 TIMES                          
003400             DEPENDING ON W-MERCHANT-COUNT                                
003500             ASCENDING KEY IS W-MT-MERCHANT-ID                            
003600             INDEXED BY W-MT-IDX.                                         
003700         10  W-MT-MERCHANT-ID        PIC X(50).                           
003800         10  W-MT-MERCHANT-NAME      PIC X(200).                          
003900         10  W-MT-CATEGORY           PIC X(50).                           
004000                                                                          
004100 01  W-MERCHANT-FOUND-SW          PIC X.                                  
004200     88  MERCHANT-WAS-FOUND       VALUE "Y".                              
004300                                                                          
004400 01  W-MERCHANT-FILE-EOF-SW      PIC X VALUE "N".                         
004500     88  MERCHANT-FILE-AT-EOF     VALUE "Y".                              
004600                                                                          
004700 01  W-SEARCH-MERCHANT-ID        PIC X(50).                               
