000100*settlement-payment-accrual.cob                                           
000200*-------------------------------------------------------------            
000300*    PER-PAYMENT SETTLEMENT ACCRUAL.                                      
000400*-------------------------------------------------------------            
000500*    READS TODAY'S PAYMENT FILE ONE RECORD AT A TIME AND POSTS            
000600*    EACH COMPLETED PAYMENT AGAINST A SETTLEMENT BUCKET HELD IN           
000700*    MEMORY FOR THE MERCHANT - ONE BUCKET PER MERCHANT PER RUN.           
000800*    THIS IS THE FLOW THAT ACTUALLY OWNS THE COMMISSION MATH;             
000900*    SETTLEMENT-DAILY-AGGREGATION RUNS AFTER THIS JOB STEP AS A           
001000*    SAFETY NET AND NORMALLY FINDS THE DATE ALREADY POSTED.               
001100*-------------------------------------------------------------            
001200*  1997-03-10  WJH  CR-1390  ORIGINAL - SPLIT OFF THE OLD                 
001300*                            VENDOR-MAINTENANCE FIND-OR-ADD               
001400*                            SHAPE, KEYED ON MERCHANT-ID                  
001500*                            INSTEAD OF VENDOR-NUMBER.                    
001600*  1997-11-05  WJH  CR-1462  MERCHANT VALIDATION NOW GOES                 
001700*                            THROUGH PLMERCTBL.CBL'S SEARCH               
001800*                            ALL INSTEAD OF A RANDOM READ PER             
001900*                            PAYMENT.                                     
002000*  1998-09-14  WJH  CR-1640  ADDED SETTLEMENT-DETAIL POSTING -            
002100*                            OPERATIONS NEEDED A PER-PAYMENT              
002200*                            AUDIT TRAIL BEHIND EACH SETTLEMENT           
002300*                            ROW, NOT JUST THE MERCHANT TOTAL.            
002400*  1999-11-19  RDH  CR-1877  Y2K - SEE FDPAYMNT.CBL AND                   
002500*                            FDSETLA.CBL CHANGE LOGS.                     
002600*  2001-03-14  MTD  CR-2240  NO LOGIC CHANGE - PICKED UP THE              
002700*                            NEW FAIL-ROUTE RECONCILIATION IN             
002800*                            PLBATLOG.CBL.                                
002900*  2003-09-22  MTD  CR-2410  UPSI-0 ADDED SO AN OPERATOR CAN              
003000*                            RUN A QUIET COPY OF THIS JOB FROM            
003100*                            THE JCL WITHOUT CHANGING SOURCE -            
003200*                            MATCHES COUPON-EXPIRY-BATCH.                 
003300*  2006-04-18  TLB  CR-2594  EXPANDED THE COMMENTARY IN THIS              
003400*                            PROGRAM TO BRING IT IN LINE WITH             
003500*                            STANDARDS - SAME DEPARTMENT REVIEW           
003600*                            THAT TOUCHED COUPON-EXPIRY-BATCH             
003700*                            AND SETTLEMENT-DAILY-AGGREGATION.            
003800*                            NO LOGIC CHANGED BY THIS ENTRY.              
003900*  2006-04-25  TLB  CR-2595  RENAMED EVERY WORKING-STORAGE                
004000*                            FIELD IN THIS PROGRAM FROM A WS-             
004100*                            PREFIX TO OUR OWN BARE W- - SAME             
004200*                            REVIEW AS THE OTHER TWO NIGHTLY              
004300*                            PROGRAMS. NO LOGIC CHANGED.                  
004400*-------------------------------------------------------------            
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.    SETTLEMENT-PAYMENT-ACCRUAL.                               
004700 AUTHOR.        W J HARMON.                                               
004800 INSTALLATION.  DATA PROCESSING.                                          
004900 DATE-WRITTEN.  03/10/97.                                                 
005000 DATE-COMPILED.                                                           
005100 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.          
005200 ENVIRONMENT DIVISION.                                                    
005300                                                                          
005400*    TOP-OF-FORM IS THE CHANNEL-1 CARRIAGE CONTROL FOR THE                
005500*    REPORT'S FIRST PAGE.  VALID-STATUS-CHARS GUARDS THE SAME             
005600*    WAY IT DOES IN THE OTHER TWO NIGHTLY PROGRAMS - A PAYMENT            
005700*    STATUS BYTE THAT HAS BEEN OVERLAID WITH BINARY GARBAGE               
005800*    WILL NOT COMPARE EQUAL TO "COMPLETED" EVEN BY ACCIDENT,              
005900*    SINCE THE CLASS TEST FAILS FIRST.  UPSI-0 SUPPRESSES THE             
006000*    PER-MERCHANT DETAIL LINES ON THE REPORT FOR A RERUN WHERE            
006100*    OPERATIONS ONLY WANTS THE GRAND TOTAL CONFIRMED.                     
006200                                                                          
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM                                                   
006600     CLASS VALID-STATUS-CHARS IS "A" THRU "Z"                             
006700     UPSI-0 ON STATUS IS SPA-QUIET-RUN-SW.                                
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000                                                                          
007100*    SLSETLA.CBL/SLSETLDT.CBL ARE THE SETTLEMENT MASTER AND               
007200*    ITS DETAIL FILE THIS PROGRAM WRITES.  SLPAYMNT.CBL IS THE            
007300*    RAW PAYMENT FILE READ BELOW.  SLMERCH.CBL/SLBATLOG.CBL ARE           
007400*    SHARED WITH EVERY OTHER PROGRAM IN THE SUITE.                        
007500                                                                          
007600     COPY "SLSETLA.CBL".                                                  
007700     COPY "SLSETLDT.CBL".                                                 
007800     COPY "SLPAYMNT.CBL".                                                 
007900     COPY "SLMERCH.CBL".                                                  
008000     COPY "SLBATLOG.CBL".                                                 
008100                                                                          
008200     SELECT PRINTER-FILE                                                  
008300         ASSIGN TO "SPARPT"                                               
008400         ORGANIZATION IS LINE SEQUENTIAL.                                 
008500                                                                          
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800                                                                          
008900     COPY "FDSETLA.CBL".                                                  
009000     COPY "FDSETLDT.CBL".                                                 
009100     COPY "FDPAYMNT.CBL".                                                 
009200     COPY "FDMERCH.CBL".                                                  
009300     COPY "FDBATLOG.CBL".                                                 
009400                                                                          
009500     FD  PRINTER-FILE                                                     
009600         LABEL RECORDS ARE OMITTED.                                       
009700     01  PRINTER-RECORD          PIC X(80).                               
009800                                                                          
009900 WORKING-STORAGE SECTION.                                                 
010000                                                                          
010100*    WSBATLOG.CBL SUPPLIES THE JOB-LOG FIELDS AND THE                     
010200*    PROCESSED/SUCCESS/ERROR COUNT TRIO.  WSMERCTBL.CBL                   
010300*    SUPPLIES THE IN-MEMORY MERCHANT TABLE FOR THE SEARCH ALL             
010400*    LOOKUP IN PLMERCTBL.CBL.                                             
010500                                                                          
010600     COPY "WSBATLOG.CBL".                                                 
010700     COPY "WSMERCTBL.CBL".                                                
010800                                                                          
010900*    W-BUCKET-TABLE IS A SECOND IN-MEMORY TABLE, SEPARATE                 
011000*    FROM THE MERCHANT TABLE ABOVE - ONE ENTRY PER MERCHANT               
011100*    THAT ACTUALLY POSTED A PAYMENT TODAY, BUILT UP AS THE                
011200*    PAYMENT FILE IS READ RATHER THAN LOADED WHOLE AT THE TOP             
011300*    OF THE RUN.  UNLIKE THE MERCHANT TABLE THIS ONE IS NOT               
011400*    KEPT IN SORTED ORDER, SO LOOKUPS AGAINST IT (0210-FIND-              
011500*    OR-CREATE-BUCKET BELOW) USE AN ORDINARY INDEXED SEARCH,              
011600*    NOT SEARCH ALL.                                                      
011700                                                                          
011800     01  W-BUCKET-TABLE-CTL.                                              
011900         05  W-BUCKET-COUNT      PIC 9(5)  COMP.                          
012000         05  W-BUCKET-MAX        PIC 9(5)  COMP VALUE 2000.               
012100                                                                          
012200*    BKT-COMMISSION-RATE IS CARRIED PER BUCKET RATHER THAN AS             
012300*    ONE PROGRAM-WIDE CONSTANT, EVEN THOUGH TODAY EVERY BUCKET            
012400*    GETS THE SAME W-COMMISSION-RATE-CONST VALUE WHEN IT IS               
012500*    CREATED - IF A TIERED OR MERCHANT-SPECIFIC RATE EVER                 
012600*    COMES ALONG, ONLY 0210-FIND-OR-CREATE-BUCKET NEEDS TO                
012700*    CHANGE, NOT EVERY PLACE THE RATE IS USED.                            
012800                                                                          
012900     01  W-BUCKET-TABLE.                                                  
013000         05  BKT-SETTLEMENT-ENTRY OCCURS 1 TO 2000 TIMES                  
013100                 DEPENDING ON W-BUCKET-COUNT                              
013200                 INDEXED BY BKT-IDX.                                      
013300             10  BKT-MERCHANT-ID       PIC X(50).                         
013400             10  BKT-SETTLEMENT-ID     PIC X(50).                         
013500             10  BKT-SETTLEMENT-DATE   PIC 9(8).                          
013600             10  BKT-TOTAL-AMOUNT      PIC S9(10)V99.                     
013700             10  BKT-TRANS-COUNT       PIC 9(9)  COMP.                    
013800             10  BKT-COMMISSION-RATE  PIC S9V9(4).                        
013900             10  BKT-COMMISSION-AMT   PIC S9(10)V99.                      
014000             10  BKT-NET-AMOUNT        PIC S9(10)V99.                     
014100             10  BKT-STATUS            PIC X(20).                         
014200                                                                          
014300*    SAME ONE-SWITCH-ONE-CONDITION-NAME PATTERN AS W-MERCHANT-            
014400*    FOUND-SW IN WSMERCTBL.CBL, KEPT SEPARATE HERE BECAUSE IT             
014500*    ANSWERS A DIFFERENT QUESTION - WHETHER THE MERCHANT                  
014600*    ALREADY HAS A BUCKET THIS RUN, NOT WHETHER IT EXISTS ON              
014700*    THE MERCHANT MASTER AT ALL.                                          
014800                                                                          
014900     01  W-BUCKET-FOUND-SW         PIC X.                                 
015000         88  BUCKET-WAS-FOUND      VALUE "Y".                             
015100                                                                          
015200*    REPORT LINES BELOW - EACH ONE A FULL 80-BYTE PRINTER-                
015300*    RECORD IMAGE WITH ITS CONSTANT TEXT ALREADY IN PLACE, THE            
015400*    SAME STYLE AS THE OTHER TWO NIGHTLY PROGRAMS.                        
015500                                                                          
015600     01  TITLE-LINE.                                                      
015700         05  FILLER               PIC X(16) VALUE SPACES.                 
015800         05  FILLER               PIC X(30)                               
015900                 VALUE "SETTLEMENT ACCRUAL BATCH REPORT".                 
016000         05  FILLER               PIC X(28) VALUE SPACES.                 
016100         05  FILLER               PIC X(06) VALUE SPACES.                 
016200                                                                          
016300     01  JOB-ID-LINE.                                                     
016400         05  FILLER               PIC X(10) VALUE "JOB ID:   ".           
016500         05  D-JOB-ID             PIC X(50).                              
016600         05  FILLER               PIC X(20) VALUE SPACES.                 
016700                                                                          
016800     01  HEADING-LINE.                                                    
016900         05  FILLER               PIC X(14) VALUE "MERCHANT-ID".          
017000         05  FILLER               PIC X(03) VALUE SPACES.                 
017100         05  FILLER               PIC X(06) VALUE "COUNT".                
017200         05  FILLER               PIC X(04) VALUE SPACES.                 
017300         05  FILLER               PIC X(15) VALUE "TOTAL-AMOUNT".         
017400         05  FILLER               PIC X(02) VALUE SPACES.                 
017500         05  FILLER               PIC X(15)                               
017600                 VALUE "COMMISSION-AMT".                                  
017700         05  FILLER               PIC X(02) VALUE SPACES.                 
017800         05  FILLER               PIC X(15) VALUE "NET-AMOUNT".           
017900         05  FILLER               PIC X(04) VALUE SPACES.                 
018000                                                                          
018100     01  DETAIL-LINE.                                                     
018200         05  D-MERCHANT-ID        PIC X(50).                              
018300         05  D-TRANS-COUNT        PIC ZZ,ZZ9.                             
018400         05  FILLER               PIC X(02) VALUE SPACES.                 
018500         05  D-TOTAL-AMOUNT       PIC Z,ZZZ,ZZ9.99-.                      
018600         05  FILLER               PIC X(02) VALUE SPACES.                 
018700         05  D-COMMISSION-AMT     PIC Z,ZZZ,ZZ9.99-.                      
018800         05  FILLER               PIC X(02) VALUE SPACES.                 
018900         05  D-NET-AMOUNT         PIC Z,ZZZ,ZZ9.99-.                      
019000                                                                          
019100     01  GRAND-TOTAL-LINE.                                                
019200         05  FILLER               PIC X(20) VALUE "GRAND TOTAL".          
019300         05  D-GRAND-COUNT        PIC ZZZ,ZZ9.                            
019400         05  FILLER               PIC X(02) VALUE SPACES.                 
019500         05  D-GRAND-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99-.                  
019600         05  FILLER               PIC X(31) VALUE SPACES.                 
019700                                                                          
019800*    ONE SWITCH, ONE CONDITION-NAME - SAME HOUSE RULE AS THE              
019900*    OTHER TWO NIGHTLY PROGRAMS, EVEN THOUGH THIS PROGRAM HAS             
020000*    ONLY THE ONE FILE TO WATCH FOR END OF FILE.                          
020100                                                                          
020200     01  W-PAY-FILE-EOF-SW         PIC X.                                 
020300         88  PAY-FILE-AT-EOF      VALUE "Y".                              
020400                                                                          
020500*    W-TODAY-DATE IS TAKEN FROM FUNCTION CURRENT-DATE AT THE              
020600*    TOP OF THE RUN, NOT FROM A PARAMETER CARD - UNLIKE                   
020700*    SETTLEMENT-DAILY-AGGREGATION, WHICH IS SOMETIMES RERUN               
020800*    FOR AN OLDER DATE, THIS PROGRAM IS THE SAME-DAY POSTING              
020900*    STEP AND HAS NO LEGITIMATE REASON TO RUN FOR ANY DATE                
021000*    OTHER THAN TODAY.                                                    
021100                                                                          
021200     01  W-TODAY-DATE             PIC 9(8).                               
021300                                                                          
021400*    W-COMMISSION-RATE-CONST IS THE SHOP'S STANDARD FLAT                  
021500*    COMMISSION RATE - THREE PERCENT - APPLIED TO EVERY                   
021600*    MERCHANT BUCKET CREATED THIS RUN.  IF A MERCHANT EVER                
021700*    NEEDS A DIFFERENT RATE IT WILL HAVE TO COME FROM THE                 
021800*    MERCHANT MASTER RECORD ITSELF, NOT FROM HERE - SEE THE               
021900*    CR-2590 NOTE ON FDMERCH.CBL ABOUT WHY THAT FIELD IS NOT              
022000*    CARRIED TODAY.                                                       
022100                                                                          
022200     01  W-COMMISSION-RATE-CONST PIC S9V9(4) VALUE 0.0300.                
022300*    W-SETL-NEXT-SEQ NUMBERS NEW SETTLEMENT ROWS AND W-                   
022400*    DETAIL-NEXT-SEQ NUMBERS NEW SETTLEMENT-DETAIL ROWS -                 
022500*    TWO SEPARATE SEQUENCES, SINCE A SETTLEMENT-DETAIL ROW IS             
022600*    WRITTEN FOR EVERY QUALIFYING PAYMENT BUT A SETTLEMENT ROW            
022700*    IS WRITTEN ONLY ONCE PER MERCHANT, AT THE END OF THE RUN.            
022800                                                                          
022900     01  W-SETL-NEXT-SEQ          PIC 9(9) COMP.                          
023000     01  W-DETAIL-NEXT-SEQ        PIC 9(9) COMP.                          
023100     01  W-PAY-AMOUNT-WRK         PIC S9(8)V99.                           
023200     01  W-COMMISSION-AMT-WRK    PIC S9(8)V99.                            
023300     01  W-NET-AMOUNT-WRK         PIC S9(8)V99.                           
023400                                                                          
023500*    W-GRAND-COUNT/W-GRAND-TOTAL AND W-MERCHANTS-SETTLED                  
023600*    ARE ROLLED UP IN 0310-WRITE-ONE-BUCKET, AFTER THE READ               
023700*    LOOP HAS FINISHED - THEY DO NOT GROW WHILE PAYMENTS ARE              
023800*    STILL BEING READ, ONLY WHILE BUCKETS ARE BEING WRITTEN.              
023900                                                                          
024000     01  W-GRAND-COUNT            PIC 9(9) COMP.                          
024100     01  W-GRAND-TOTAL            PIC S9(10)V99.                          
024200     01  W-MERCHANTS-SETTLED      PIC 9(9) COMP.                          
024300     01  W-IDX                    PIC 9(5) COMP.                          
024400                                                                          
024500 PROCEDURE DIVISION.                                                      
024600                                                                          
024700*    MAINLINE.  NOTICE THAT, UNLIKE THE OTHER TWO NIGHTLY                 
024800*    PROGRAMS, THE ENTIRE BUCKET TABLE IS BUILT IN MEMORY                 
024900*    BEFORE ANY SETTLEMENT ROW IS EVER WRITTEN - 0200-ACCRUE-             
025000*    PAYMENTS-RTN ONLY TOUCHES THE TABLE, AND 0300-WRITE-ALL-             
025100*    BUCKETS-RTN IS WHAT ACTUALLY WRITES SETTLEMENT-FILE.  THE            
025200*    PAYMENT FILE IS NOT SORTED FIRST HERE EITHER - THIS                  
025300*    PROGRAM DOES NOT NEED MERCHANT-ID ORDER THE WAY THE                  
025400*    CONTROL BREAK IN SETTLEMENT-DAILY-AGGREGATION DOES,                  
025500*    SINCE EVERY PAYMENT IS MATCHED TO ITS BUCKET BY SEARCH               
025600*    RATHER THAN BY SEQUENCE.                                             
025700                                                                          
025800     MOVE "SETTLEMENT ACCRUAL"    TO W-JOB-NAME.                          
025900     MOVE "SETTLEMENT"            TO W-JOB-TYPE.                          
026000                                                                          
026100     PERFORM 0100-INITIALIZE-RTN                                          
026200         THRU 0100-EXIT.                                                  
026300                                                                          
026400     PERFORM 0200-ACCRUE-PAYMENTS-RTN                                     
026500         THRU 0200-EXIT                                                   
026600         UNTIL PAY-FILE-AT-EOF.                                           
026700                                                                          
026800     CLOSE PAYMENT-FILE.                                                  
026900                                                                          
027000     PERFORM 0300-WRITE-ALL-BUCKETS-RTN                                   
027100         THRU 0300-EXIT.                                                  
027200                                                                          
027300     PERFORM 0400-FINISH-JOB-RTN                                          
027400         THRU 0400-EXIT.                                                  
027500                                                                          
027600     PERFORM 0500-PRINT-REPORT-RTN                                        
027700         THRU 0500-EXIT.                                                  
027800                                                                          
027900     EXIT PROGRAM.                                                        
028000     STOP RUN.                                                            
028100*-------------------------------------------------------------            
028200                                                                          
028300 0100-INITIALIZE-RTN.                                                     
028400                                                                          
028500*    LOADS THE MERCHANT TABLE FOR VALIDATION, OPENS ALL FOUR              
028600*    FILES THIS PROGRAM TOUCHES, ZEROES THE JOB-WIDE WORKING              
028700*    FIELDS, TAKES TODAY'S DATE OFF THE SYSTEM CLOCK, STARTS              
028800*    THE BATCH-JOB-LOG ROW, AND PRIMES THE PAYMENT-FILE READ              
028900*    LOOP WITH ITS FIRST RECORD.                                          
029000                                                                          
029100     PERFORM LOAD-MERCHANT-TABLE.                                         
029200                                                                          
029300*    ALL FOUR FILES ARE OPENED TOGETHER HERE RATHER THAN EACH             
029400*    OPENED JUST BEFORE ITS FIRST USE - PAYMENT-FILE INPUT,               
029500*    SETTLEMENT-FILE AND SETTLEMENT-DETAIL-FILE OUTPUT.  THE              
029600*    PRINTER-FILE IS THE ONE EXCEPTION, OPENED LATER IN 0500-             
029700*    PRINT-REPORT-RTN, SINCE NOTHING IS PRINTED UNTIL THE                 
029800*    WHOLE RUN HAS FINISHED.                                              
029900                                                                          
030000     OPEN INPUT  PAYMENT-FILE.                                            
030100     OPEN OUTPUT SETTLEMENT-FILE.                                         
030200     OPEN OUTPUT SETTLEMENT-DETAIL-FILE.                                  
030300                                                                          
030400     MOVE "N" TO W-PAY-FILE-EOF-SW.                                       
030500     MOVE ZERO TO W-BUCKET-COUNT.                                         
030600     MOVE ZERO TO W-SETL-NEXT-SEQ.                                        
030700     MOVE ZERO TO W-DETAIL-NEXT-SEQ.                                      
030800     MOVE ZERO TO W-GRAND-COUNT.                                          
030900     MOVE ZERO TO W-GRAND-TOTAL.                                          
031000     MOVE ZERO TO W-MERCHANTS-SETTLED.                                    
031100                                                                          
031200     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-AND-TIME.               
031300     MOVE W-TS-DATE             TO W-TODAY-DATE.                          
031400                                                                          
031500     PERFORM START-BATCH-JOB-LOG-ENTRY.                                   
031600                                                                          
031700     READ PAYMENT-FILE                                                    
031800         AT END MOVE "Y" TO W-PAY-FILE-EOF-SW.                            
031900                                                                          
032000 0100-EXIT.                                                               
032100     EXIT.                                                                
032200*-------------------------------------------------------------            
032300                                                                          
032400 0200-ACCRUE-PAYMENTS-RTN.                                                
032500                                                                          
032600*    ONE PASS OF THE MAIN READ LOOP.  A PAYMENT IS COUNTED                
032700*    TOWARD W-PROCESSED-COUNT ONLY IF IT PASSES ALL THREE OF              
032800*    THE GROUPING FILTER TESTS - VALID STATUS BYTE, STATUS OF             
032900*    "COMPLETED", AND PAYMENT-DATE OF TODAY.  PAYMENTS THAT               
033000*    FAIL ANY OF THOSE THREE TESTS ARE SKIPPED ENTIRELY AND DO            
033100*    NOT AFFECT ANY COUNTER - THEY BELONG TO A DIFFERENT DATE             
033200*    OR ARE STILL IN FLIGHT, NOT AN ERROR CONDITION FOR THIS              
033300*    RUN.  A QUALIFYING PAYMENT WHOSE MERCHANT-ID IS NOT ON               
033400*    THE MERCHANT TABLE COUNTS AS AN ERROR AND IS NOT POSTED              
033500*    TO ANY BUCKET; A QUALIFYING PAYMENT WITH A KNOWN MERCHANT            
033600*    GOES THROUGH ALL THREE OF THE POSTING PARAGRAPHS BELOW               
033700*    BEFORE IT COUNTS AS A SUCCESS.                                       
033800                                                                          
033900     IF PAY-STATUS (1:1) IS VALID-STATUS-CHARS                            
034000        AND PAY-STATUS EQUAL "COMPLETED"                                  
034100        AND PAY-PAYMENT-DATE-PART EQUAL W-TODAY-DATE                      
034200                                                                          
034300        ADD 1 TO W-PROCESSED-COUNT                                        
034400                                                                          
034500        MOVE PAY-MERCHANT-ID TO W-SEARCH-MERCHANT-ID                      
034600        PERFORM LOOK-FOR-MERCHANT-RECORD                                  
034700                                                                          
034800        IF NOT MERCHANT-WAS-FOUND                                         
034900           ADD 1 TO W-ERROR-COUNT                                         
035000        ELSE                                                              
035100           PERFORM 0210-FIND-OR-CREATE-BUCKET                             
035200               THRU 0210-EXIT                                             
035300           PERFORM 0220-POST-DETAIL-LINE                                  
035400               THRU 0220-EXIT                                             
035500           PERFORM 0230-RECOMPUTE-BUCKET-TOTALS                           
035600               THRU 0230-EXIT                                             
035700           ADD 1 TO W-SUCCESS-COUNT.                                      
035800                                                                          
035900     READ PAYMENT-FILE                                                    
036000         AT END MOVE "Y" TO W-PAY-FILE-EOF-SW.                            
036100                                                                          
036200 0200-EXIT.                                                               
036300     EXIT.                                                                
036400*-------------------------------------------------------------            
036500                                                                          
036600 0210-FIND-OR-CREATE-BUCKET.                                              
036700                                                                          
036800*    POSITIONS BKT-IDX AT THE CURRENT PAYMENT'S BUCKET,                   
036900*    CREATING ONE IF THIS IS THE FIRST PAYMENT SEEN FOR THE               
037000*    MERCHANT THIS RUN.  THE SEARCH IS AN ORDINARY VARYING                
037100*    SEARCH, NOT SEARCH ALL - THE BUCKET TABLE IS BUILT IN                
037200*    PAYMENT-FILE ORDER, NOT MERCHANT-ID ORDER, SO THERE IS NO            
037300*    SORTED KEY FOR A BINARY SEARCH TO EXPLOIT.  WITH A                   
037400*    MERCHANT FILE IN THE LOW THOUSANDS THIS LINEAR SEARCH                
037500*    HAS NEVER SHOWN UP AS A PERFORMANCE PROBLEM, UNLIKE THE              
037600*    MERCHANT-TABLE LOOKUP WHICH WAS SWITCHED TO SEARCH ALL               
037700*    BACK IN CR-1462.  A NEWLY CREATED BUCKET STARTS AT ZERO              
037800*    COUNT AND AMOUNT - 0230-RECOMPUTE-BUCKET-TOTALS BUILDS               
037900*    THE RUNNING TOTAL UP FROM THERE ONE PAYMENT AT A TIME.               
038000                                                                          
038100     MOVE "N" TO W-BUCKET-FOUND-SW.                                       
038200                                                                          
038300     IF W-BUCKET-COUNT > 0                                                
038400        SET BKT-IDX TO 1                                                  
038500        SEARCH BKT-SETTLEMENT-ENTRY                                       
038600            VARYING BKT-IDX                                               
038700            AT END NEXT SENTENCE                                          
038800            WHEN BKT-MERCHANT-ID (BKT-IDX) EQUAL PAY-MERCHANT-ID          
038900                MOVE "Y" TO W-BUCKET-FOUND-SW.                            
039000                                                                          
039100     IF NOT BUCKET-WAS-FOUND                                              
039200        ADD 1 TO W-BUCKET-COUNT                                           
039300        SET BKT-IDX TO W-BUCKET-COUNT                                     
039400        ADD 1 TO W-SETL-NEXT-SEQ                                          
039500        MOVE PAY-MERCHANT-ID TO BKT-MERCHANT-ID (BKT-IDX)                 
039600        STRING "SETL-ACR-" DELIMITED BY SIZE                              
039700               W-SETL-NEXT-SEQ DELIMITED BY SIZE                          
039800          INTO BKT-SETTLEMENT-ID (BKT-IDX)                                
039900        END-STRING                                                        
040000        MOVE W-TODAY-DATE TO BKT-SETTLEMENT-DATE (BKT-IDX)                
040100        MOVE ZERO TO BKT-TOTAL-AMOUNT (BKT-IDX)                           
040200        MOVE ZERO TO BKT-TRANS-COUNT (BKT-IDX)                            
040300        MOVE W-COMMISSION-RATE-CONST                                      
040400            TO BKT-COMMISSION-RATE (BKT-IDX)                              
040500        MOVE ZERO TO BKT-COMMISSION-AMT (BKT-IDX)                         
040600        MOVE ZERO TO BKT-NET-AMOUNT (BKT-IDX)                             
040700        MOVE "PENDING" TO BKT-STATUS (BKT-IDX).                           
040800                                                                          
040900 0210-EXIT.                                                               
041000     EXIT.                                                                
041100*-------------------------------------------------------------            
041200                                                                          
041300 0220-POST-DETAIL-LINE.                                                   
041400                                                                          
041500*    WRITES ONE SETTLEMENT-DETAIL-FILE ROW FOR THIS SINGLE                
041600*    PAYMENT - THE PER-PAYMENT AUDIT TRAIL ADDED BACK IN                  
041700*    CR-1640 SO A DISPUTE ON ONE PAYMENT DOES NOT REQUIRE                 
041800*    RECONSTRUCTING IT OUT OF THE MERCHANT-LEVEL TOTAL.  THE              
041900*    COMMISSION AND NET AMOUNTS COMPUTED HERE ARE FOR THIS ONE            
042000*    PAYMENT ONLY, AT THE BUCKET'S CURRENT RATE - THEY ARE NOT            
042100*    THE SAME NUMBERS AS 0230-RECOMPUTE-BUCKET-TOTALS BELOW               
042200*    COMPUTES, WHICH RECOMPUTES COMMISSION AND NET OFF THE                
042300*    RUNNING BUCKET TOTAL RATHER THAN THE SINGLE PAYMENT, TO              
042400*    AVOID ROUNDING DRIFT FROM SUMMING MANY SEPARATELY-ROUNDED            
042500*    PER-PAYMENT COMMISSION AMOUNTS.                                      
042600                                                                          
042700     ADD 1 TO W-DETAIL-NEXT-SEQ.                                          
042800                                                                          
042900     MOVE PAY-AMOUNT TO W-PAY-AMOUNT-WRK.                                 
043000                                                                          
043100     COMPUTE W-COMMISSION-AMT-WRK ROUNDED =                               
043200         W-PAY-AMOUNT-WRK * BKT-COMMISSION-RATE (BKT-IDX).                
043300                                                                          
043400     COMPUTE W-NET-AMOUNT-WRK =                                           
043500         W-PAY-AMOUNT-WRK - W-COMMISSION-AMT-WRK.                         
043600                                                                          
043700     STRING "SETD-" DELIMITED BY SIZE                                     
043800            W-DETAIL-NEXT-SEQ DELIMITED BY SIZE                           
043900       INTO SETD-DETAIL-ID                                                
044000     END-STRING.                                                          
044100                                                                          
044200     MOVE BKT-SETTLEMENT-ID (BKT-IDX) TO SETD-SETTLEMENT-ID.              
044300     MOVE PAY-PAYMENT-ID              TO SETD-PAYMENT-ID.                 
044400     MOVE W-PAY-AMOUNT-WRK           TO SETD-AMOUNT.                      
044500     MOVE W-COMMISSION-AMT-WRK       TO SETD-COMMISSION-AMOUNT.           
044600     MOVE W-NET-AMOUNT-WRK           TO SETD-NET-AMOUNT.                  
044700                                                                          
044800     WRITE SETD-RECORD.                                                   
044900                                                                          
045000 0220-EXIT.                                                               
045100     EXIT.                                                                
045200*-------------------------------------------------------------            
045300                                                                          
045400 0230-RECOMPUTE-BUCKET-TOTALS.                                            
045500                                                                          
045600*    ADDS THIS PAYMENT INTO THE RUNNING BUCKET TOTAL, THEN                
045700*    RECOMPUTES THE BUCKET'S COMMISSION AND NET AMOUNTS FROM              
045800*    THE NEW TOTAL RATHER THAN ADDING THIS PAYMENT'S OWN                  
045900*    COMMISSION (COMPUTED SEPARATELY, AND SEPARATELY ROUNDED,             
046000*    IN 0220-POST-DETAIL-LINE ABOVE) ONTO A RUNNING COMMISSION            
046100*    FIELD - RECOMPUTING FROM THE TOTAL EACH TIME KEEPS THE               
046200*    BUCKET'S FINAL COMMISSION-AMOUNT CONSISTENT WITH WHAT                
046300*    YOU WOULD GET BY COMPUTING IT ONCE AGAINST THE WHOLE                 
046400*    DAY'S TOTAL, REGARDLESS OF HOW MANY INDIVIDUAL PAYMENTS              
046500*    WENT INTO IT.                                                        
046600                                                                          
046700     ADD W-PAY-AMOUNT-WRK TO BKT-TOTAL-AMOUNT (BKT-IDX).                  
046800     ADD 1 TO BKT-TRANS-COUNT (BKT-IDX).                                  
046900                                                                          
047000     COMPUTE BKT-COMMISSION-AMT (BKT-IDX) ROUNDED =                       
047100         BKT-TOTAL-AMOUNT (BKT-IDX)                                       
047200             * BKT-COMMISSION-RATE (BKT-IDX).                             
047300                                                                          
047400     COMPUTE BKT-NET-AMOUNT (BKT-IDX) =                                   
047500         BKT-TOTAL-AMOUNT (BKT-IDX)                                       
047600             - BKT-COMMISSION-AMT (BKT-IDX).                              
047700                                                                          
047800 0230-EXIT.                                                               
047900     EXIT.                                                                
048000*-------------------------------------------------------------            
048100                                                                          
048200 0300-WRITE-ALL-BUCKETS-RTN.                                              
048300                                                                          
048400*    NOW THAT THE PAYMENT FILE HAS BEEN READ TO END OF FILE               
048500*    AND EVERY BUCKET HOLDS ITS FINAL TOTALS, THIS WALKS THE              
048600*    BUCKET TABLE ONCE AND WRITES ONE SETTLEMENT-FILE ROW PER             
048700*    BUCKET.  NOTHING ABOVE THIS POINT HAS WRITTEN TO                     
048800*    SETTLEMENT-FILE AT ALL - ONLY SETTLEMENT-DETAIL-FILE HAS             
048900*    BEEN WRITTEN TO DURING THE READ LOOP.                                
049000                                                                          
049100     IF W-BUCKET-COUNT > 0                                                
049200        PERFORM 0310-WRITE-ONE-BUCKET                                     
049300            THRU 0310-EXIT                                                
049400            VARYING W-IDX FROM 1 BY 1                                     
049500            UNTIL W-IDX > W-BUCKET-COUNT.                                 
049600                                                                          
049700 0300-EXIT.                                                               
049800     EXIT.                                                                
049900*-------------------------------------------------------------            
050000                                                                          
050100 0310-WRITE-ONE-BUCKET.                                                   
050200                                                                          
050300*    WRITES ONE MERCHANT'S FINAL SETTLEMENT ROW AND ROLLS ITS             
050400*    COUNT/TOTAL INTO THE JOB-WIDE GRAND COUNT/TOTAL THAT                 
050500*    0500-PRINT-REPORT-RTN PRINTS AT THE BOTTOM OF THE REPORT.            
050600                                                                          
050700     MOVE BKT-SETTLEMENT-ID   (W-IDX) TO SET-SETTLEMENT-ID.               
050800     MOVE BKT-MERCHANT-ID     (W-IDX) TO SET-MERCHANT-ID.                 
050900     MOVE BKT-SETTLEMENT-DATE (W-IDX) TO SET-SETTLEMENT-DATE.             
051000     MOVE BKT-TOTAL-AMOUNT    (W-IDX) TO SET-TOTAL-AMOUNT.                
051100     MOVE BKT-TRANS-COUNT     (W-IDX) TO SET-TRANSACTION-COUNT.           
051200     MOVE BKT-COMMISSION-RATE (W-IDX) TO SET-COMMISSION-RATE.             
051300     MOVE BKT-COMMISSION-AMT  (W-IDX) TO SET-COMMISSION-AMOUNT.           
051400     MOVE BKT-NET-AMOUNT      (W-IDX) TO SET-NET-AMOUNT.                  
051500     MOVE BKT-STATUS          (W-IDX) TO SET-STATUS.                      
051600                                                                          
051700     WRITE SET-RECORD.                                                    
051800                                                                          
051900     ADD 1 TO W-MERCHANTS-SETTLED.                                        
052000     ADD BKT-TRANS-COUNT  (W-IDX) TO W-GRAND-COUNT.                       
052100     ADD BKT-TOTAL-AMOUNT (W-IDX) TO W-GRAND-TOTAL.                       
052200                                                                          
052300 0310-EXIT.                                                               
052400     EXIT.                                                                
052500*-------------------------------------------------------------            
052600                                                                          
052700 0400-FINISH-JOB-RTN.                                                     
052800                                                                          
052900*    CLOSES THE TWO OUTPUT FILES AND HANDS OFF TO PLBATLOG.CBL            
053000*    TO RECONCILE AND CLOSE THE JOB-LOG ROW.  W-PROCESSED-                
053100*    COUNT/W-SUCCESS-COUNT/W-ERROR-COUNT WERE ALREADY KEPT                
053200*    UP TO DATE RECORD BY RECORD IN 0200-ACCRUE-PAYMENTS-RTN,             
053300*    SO THERE IS NO ROLL-UP STEP NEEDED HERE THE WAY                      
053400*    SETTLEMENT-DAILY-AGGREGATION NEEDS ONE FOR ITS GROUP                 
053500*    COUNTERS.                                                            
053600                                                                          
053700     CLOSE SETTLEMENT-FILE.                                               
053800     CLOSE SETTLEMENT-DETAIL-FILE.                                        
053900                                                                          
054000*    PAYMENT-FILE WAS ALREADY CLOSED BACK IN THE MAINLINE,                
054100*    RIGHT AFTER THE READ LOOP ENDED - IT DOES NOT NEED TO                
054200*    STAY OPEN FOR 0300-WRITE-ALL-BUCKETS-RTN, WHICH ONLY                 
054300*    TOUCHES THE IN-MEMORY BUCKET TABLE.                                  
054400                                                                          
054500     PERFORM COMPLETE-BATCH-JOB-LOG-ENTRY.                                
054600                                                                          
054700 0400-EXIT.                                                               
054800     EXIT.                                                                
054900*-------------------------------------------------------------            
055000                                                                          
055100 0500-PRINT-REPORT-RTN.                                                   
055200                                                                          
055300*    PRINTS THE REPORT TITLE AND JOB ID UNCONDITIONALLY, THEN             
055400*    EITHER A BLANK RUN LINE (NO BUCKETS AT ALL - NO COMPLETED            
055500*    PAYMENTS POSTED TODAY), OR THE HEADING AND PER-MERCHANT              
055600*    DETAIL LINES (UNLESS UPSI-0 IS SUPPRESSING THEM), FOLLOWED           
055700*    IN EVERY CASE BY THE GRAND TOTAL LINE.                               
055800                                                                          
055900     OPEN OUTPUT PRINTER-FILE.                                            
056000                                                                          
056100     MOVE TITLE-LINE TO PRINTER-RECORD.                                   
056200     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.                    
056300                                                                          
056400*    THE JOB ID LINE IS PRINTED AHEAD OF EVERYTHING ELSE ON               
056500*    THE REPORT SO THAT, IF THIS RUN'S COUNTS ARE EVER                    
056600*    QUESTIONED, WHOEVER IS LOOKING AT THE PRINTED REPORT CAN             
056700*    GO STRAIGHT TO THE MATCHING BATCH-JOB-LOG ROW WITHOUT                
056800*    HAVING TO GUESS WHICH RUN PRODUCED THIS COPY OF THE                  
056900*    REPORT.                                                              
057000                                                                          
057100     MOVE W-JOB-ID TO D-JOB-ID.                                           
057200     MOVE JOB-ID-LINE TO PRINTER-RECORD.                                  
057300     WRITE PRINTER-RECORD AFTER ADVANCING 2.                              
057400                                                                          
057500     IF W-BUCKET-COUNT = 0                                                
057600        MOVE SPACES TO PRINTER-RECORD                                     
057700        WRITE PRINTER-RECORD AFTER ADVANCING 2                            
057800     ELSE                                                                 
057900        IF NOT SPA-QUIET-RUN-SW                                           
058000           MOVE HEADING-LINE TO PRINTER-RECORD                            
058100           WRITE PRINTER-RECORD AFTER ADVANCING 2                         
058200           PERFORM 0510-PRINT-ONE-BUCKET-LINE                             
058300               THRU 0510-EXIT                                             
058400               VARYING W-IDX FROM 1 BY 1                                  
058500               UNTIL W-IDX > W-BUCKET-COUNT.                              
058600                                                                          
058700     MOVE W-GRAND-COUNT  TO D-GRAND-COUNT.                                
058800     MOVE W-GRAND-TOTAL  TO D-GRAND-AMOUNT.                               
058900     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.                             
059000     WRITE PRINTER-RECORD AFTER ADVANCING 2.                              
059100                                                                          
059200     CLOSE PRINTER-FILE.                                                  
059300                                                                          
059400 0500-EXIT.                                                               
059500     EXIT.                                                                
059600*-------------------------------------------------------------            
059700                                                                          
059800 0510-PRINT-ONE-BUCKET-LINE.                                              
059900                                                                          
060000*    ONE DETAIL LINE PER BUCKET - CALLED ONLY WHEN UPSI-0 IS              
060100*    OFF, SEE 0500-PRINT-REPORT-RTN ABOVE.                                
060200                                                                          
060300     MOVE BKT-MERCHANT-ID     (W-IDX) TO D-MERCHANT-ID.                   
060400     MOVE BKT-TRANS-COUNT     (W-IDX) TO D-TRANS-COUNT.                   
060500     MOVE BKT-TOTAL-AMOUNT    (W-IDX) TO D-TOTAL-AMOUNT.                  
060600     MOVE BKT-COMMISSION-AMT  (W-IDX) TO D-COMMISSION-AMT.                
060700     MOVE BKT-NET-AMOUNT      (W-IDX) TO D-NET-AMOUNT.                    
060800                                                                          
060900     MOVE DETAIL-LINE TO PRINTER-RECORD.                                  
061000     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
061100                                                                          
061200 0510-EXIT.                                                               
061300     EXIT.                                                                
061400*-------------------------------------------------------------            
061500                                                                          
061600     COPY "PLBATLOG.CBL".                                                 
061700     COPY "PLMERCTBL.CBL".                                                
