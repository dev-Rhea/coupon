000100*SLSETLA.CBL                                                              
000200*-------------------------------------------------------------            
000300*    FILE-CONTROL SELECT FOR THE ACCRUAL BATCH'S SETTLEMENT               
000400*    OUTPUT FILE.                                                         
000500*-------------------------------------------------------------            
000600*  1997-02-24  WJH  CR-1388  ORIGINAL.                                    
000700*-------------------------------------------------------------            
000800     SELECT SETTLEMENT-FILE                                               
000900         ASSIGN TO "SETLACR"                                              
001000         ORGANIZATION IS SEQUENTIAL.                                      
