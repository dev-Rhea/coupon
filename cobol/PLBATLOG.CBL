000100*PLBATLOG.CBL                                                             
000200*-------------------------------------------------------------            
000300*    BATCH-JOB-LOG LIFECYCLE PARAGRAPHS.  CALLING PROGRAM                 
000400*    MUST COPY WSBATLOG.CBL, FDBATLOG.CBL AND SLBATLOG.CBL                
000500*    AND MOVE W-JOB-NAME / W-JOB-TYPE BEFORE PERFORMING                   
000600*    START-BATCH-JOB-LOG-ENTRY.                                           
000700*-------------------------------------------------------------            
000800*  1996-06-03  WJH  CR-1301  ORIGINAL - START/COMPLETE ONLY.              
000900*  1997-08-21  WJH  CR-1455  ADDED FAIL-BATCH-JOB-LOG-ENTRY               
001000*                            FOR THE ABEND-TRAP PATH.                     
001100*  2001-03-14  MTD  CR-2240  RECONCILIATION CHECK NOW ROUTES              
001200*                            THROUGH FAIL INSTEAD OF JUST                 
001300*                            SKIPPING THE WRITE.                          
001400*  2006-04-25  TLB  CR-2595  RENAMED EVERY WORKING-STORAGE                
001500*                            FIELD FROM A WS- PREFIX TO OUR               
001600*                            OWN BARE W- - NO LOGIC CHANGED.              
001700*-------------------------------------------------------------            
001800 START-BATCH-JOB-LOG-ENTRY.                                               
001900                                                                          
002000     OPEN EXTEND BATCH-JOB-LOG-FILE.                                      
002100                                                                          
002200     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-AND-TIME.               
002300     MOVE W-TS-DATE            TO W-TODAY-CCYYMMDD-N.                     
002400                                                                          
002500     STRING W-JOB-TYPE DELIMITED BY SPACE                                 
002600            "-"         DELIMITED BY SIZE                                 
002700            W-NOW-TIMESTAMP DELIMITED BY SIZE                             
002800       INTO W-JOB-ID                                                      
002900     END-STRING.                                                          
003000                                                                          
003100     MOVE ZEROS    TO W-PROCESSED-COUNT                                   
003200                       W-SUCCESS-COUNT                                    
003300                       W-ERROR-COUNT.                                     
003400                                                                          
003500     MOVE W-JOB-ID        TO BJL-LOG-ID.                                  
003600     MOVE W-JOB-NAME      TO BJL-JOB-NAME.                                
003700     MOVE W-JOB-TYPE      TO BJL-JOB-TYPE.                                
003800     MOVE "RUNNING"        TO BJL-JOB-STATUS.                             
003900     MOVE W-NOW-TIMESTAMP TO BJL-START-TIME.                              
004000     MOVE ZEROS            TO BJL-END-TIME                                
004100                              BJL-PROCESSED-COUNT                         
004200                              BJL-SUCCESS-COUNT                           
004300                              BJL-ERROR-COUNT.                            
004400     MOVE SPACES           TO BJL-ERROR-MESSAGE.                          
004500                                                                          
004600     PERFORM WRITE-BATCH-JOB-LOG-RECORD.                                  
004700*-------------------------------------------------------------            
004800                                                                          
004900 COMPLETE-BATCH-JOB-LOG-ENTRY.                                            
005000                                                                          
005100     MOVE "N" TO W-JOB-LOG-REJECTED.                                      
005200                                                                          
005300     IF W-PROCESSED-COUNT < 0                                             
005400     OR W-SUCCESS-COUNT   < 0                                             
005500     OR W-ERROR-COUNT     < 0                                             
005600        MOVE "Y" TO W-JOB-LOG-REJECTED                                    
005700     ELSE                                                                 
005800        IF (W-SUCCESS-COUNT + W-ERROR-COUNT)                              
005900                           NOT EQUAL W-PROCESSED-COUNT                    
006000           MOVE "Y" TO W-JOB-LOG-REJECTED.                                
006100                                                                          
006200     IF JOB-LOG-REJECTED                                                  
006300        MOVE "PROCESSED/SUCCESS/ERROR COUNTS DO NOT"                      
006400          TO W-ERROR-MESSAGE                                              
006500        PERFORM FAIL-BATCH-JOB-LOG-ENTRY                                  
006600     ELSE                                                                 
006700        MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-AND-TIME             
006800        MOVE "COMPLETED"        TO BJL-JOB-STATUS                         
006900        MOVE W-NOW-TIMESTAMP   TO BJL-END-TIME                            
007000        MOVE W-PROCESSED-COUNT TO BJL-PROCESSED-COUNT                     
007100        MOVE W-SUCCESS-COUNT   TO BJL-SUCCESS-COUNT                       
007200        MOVE W-ERROR-COUNT     TO BJL-ERROR-COUNT                         
007300        MOVE SPACES             TO BJL-ERROR-MESSAGE                      
007400        PERFORM WRITE-BATCH-JOB-LOG-RECORD                                
007500        CLOSE BATCH-JOB-LOG-FILE.                                         
007600*-------------------------------------------------------------            
007700                                                                          
007800 FAIL-BATCH-JOB-LOG-ENTRY.                                                
007900                                                                          
008000     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-AND-TIME.               
008100     MOVE "FAILED"            TO BJL-JOB-STATUS.                          
008200     MOVE W-NOW-TIMESTAMP    TO BJL-END-TIME.                             
008300     MOVE W-PROCESSED-COUNT  TO BJL-PROCESSED-COUNT.                      
008400     MOVE W-SUCCESS-COUNT    TO BJL-SUCCESS-COUNT.                        
008500     MOVE W-ERROR-COUNT      TO BJL-ERROR-COUNT.                          
008600     MOVE W-ERROR-MESSAGE    TO BJL-ERROR-MESSAGE.                        
008700                                                                          
008800     PERFORM WRITE-BATCH-JOB-LOG-RECORD.                                  
008900     CLOSE BATCH-JOB-LOG-FILE.                                            
009000*-------------------------------------------------------------            
009100                                                                          
009200 WRITE-BATCH-JOB-LOG-RECORD.                                              
009300                                                                          
009400     WRITE BJL-RECORD.                                                    
009500*-------------------------------------------------------------            
