000100*coupon-expiry-batch.cob                                                  
000200*-------------------------------------------------------------            
000300*    NIGHTLY COUPON EXPIRATION SWEEP.                                     
000400*-------------------------------------------------------------            
000500*    READS THE WHOLE COUPON MASTER, OLD MASTER TO NEW MASTER,             
000600*    FORCE-EXPIRING EVERY ACTIVE COUPON WHOSE EXPIRY-DATE HAS             
000700*    PASSED.  LOGS ITS RUN TO BATCH-JOB-LOG-FILE AND PRINTS A             
000800*    FLAT SUMMARY REPORT - THE COUPON SET HAS NO GROUPING KEY             
000900*    WORTH BREAKING ON.                                                   
001000*-------------------------------------------------------------            
001100*  1994-02-11  WJH  CR-1022  ORIGINAL - REPLACES THE OVERNIGHT            
001200*                            OPERATOR CHECKLIST STEP WHERE                
001300*                            SOMEONE RAN A QUERY BY HAND.                 
001400*  1995-07-09  WJH  CR-1188  SPLIT THE ACTIVE/EXPIRED TESTS               
001500*                            OUT TO PLCOUPON.CBL SO THE ONLINE            
001600*                            SIDE COULD SHARE THEM.                       
001700*  1996-06-14  WJH  CR-1301  NOW WRITES A BATCH-JOB-LOG ENTRY             
001800*                            INSTEAD OF JUST A CONSOLE LINE -             
001900*                            OPERATIONS WANTED A HISTORY FILE             
002000*                            THEY COULD QUERY.                            
002100*  1997-03-02  WJH  CR-1405  ADDED THE ERROR-MESSAGE TABLE AND            
002200*                            THE OVERFLOW LINE ON THE REPORT -            
002300*                            A BAD RECORD USED TO JUST VANISH             
002400*                            FROM THE COUNTS WITH NO TRACE.               
002500*  1998-01-30  RDH  CR-1790  NO LOGIC CHANGE - PLCOUPON.CBL               
002600*                            PICKED UP CPN-IS-EXPIRING-SOON-              
002700*                            TEST THIS RELEASE, NOT CALLED                
002800*                            HERE.                                        
002900*  1999-10-04  RDH  CR-1877  Y2K - SEE FDCOUPON.CBL AND                   
003000*                            WSBATLOG.CBL CHANGE LOGS.  THIS              
003100*                            PROGRAM'S OWN LOGIC DID NOT CHANGE,          
003200*                            THE DATE COMPARE WAS ALREADY A               
003300*                            STRAIGHT 9(8) COMPARE.                       
003400*  2001-03-14  MTD  CR-2240  COMPLETE-BATCH-JOB-LOG-ENTRY NOW             
003500*                            ROUTES A BAD RECONCILIATION TO               
003600*                            FAIL-BATCH-JOB-LOG-ENTRY - SEE               
003700*                            PLBATLOG.CBL.                                
003800*  2003-09-22  MTD  CR-2410  UPSI-0 ADDED SO AN OPERATOR CAN              
003900*                            RUN A QUIET COPY OF THIS JOB FROM            
004000*                            THE JCL WITHOUT CHANGING SOURCE.             
004100*  2006-04-18  TLB  CR-2588  PROCESSED-COUNT WAS BUMPED FOR               
004200*                            EVERY RECORD ON THE MASTER, BUT              
004300*                            SUCCESS/ERROR-COUNT ONLY COUNT               
004400*                            ACTIVE-AND-EXPIRED AND BAD-STATUS            
004500*                            RECORDS - A FILE WITH ANY RESERVED,          
004600*                            USED, CANCELLED OR NOT-YET-EXPIRED           
004700*                            COUPONS FAILED THE RECONCILIATION            
004800*                            CHECK IN PLBATLOG.CBL EVERY NIGHT.           
004900*                            MOVED THE ADD TO PROCESSED-COUNT             
005000*                            DOWN INTO THE TWO BRANCHES THAT              
005100*                            ACTUALLY TOUCH SUCCESS OR ERROR.             
005200*  2006-04-18  TLB  CR-2591  ADDED A CALL TO PLCOUPON.CBL'S NEW           
005300*                            VALIDATE-COUPON-EXPIRY-RESULT.               
005400*                            AUDIT WANTED A SECOND, LOOSER CHECK          
005500*                            ON OUR OWN RESULT COUNTERS BEFORE            
005600*                            WE EVER HAND THEM TO PLBATLOG.CBL -          
005700*                            SEE PLCOUPON.CBL CHANGE LOG.                 
005800*  2006-04-18  TLB  CR-2592  ADDED THE AVERAGE EXPIRED AMOUNT             
005900*                            LINE TO THE REPORT - OPERATIONS              
006000*                            HAS BEEN DIVIDING TOTAL EXPIRED BY           
006100*                            SUCCESS COUNT ON A CALCULATOR EVERY          
006200*                            MORNING SINCE THIS BATCH WAS                 
006300*                            WRITTEN.  ALSO FIXED D-SUCCESS-RATE,         
006400*                            WHICH WAS BEING MOVED STRAIGHT OUT           
006500*                            OF A 4-DECIMAL WORK FIELD INTO THE           
006600*                            1-DECIMAL REPORT FIELD - A MOVE              
006700*                            TRUNCATES, IT DOES NOT ROUND, SO A           
006800*                            RATE LIKE 94.56 PRINTED AS 94.5              
006900*                            INSTEAD OF THE CORRECT 94.6.                 
007000*  2006-04-18  TLB  CR-2594  EXPANDED THE COMMENTARY IN THIS              
007100*                            PROGRAM TO BRING IT IN LINE WITH             
007200*                            STANDARDS - A DEPARTMENT REVIEW OF           
007300*                            THE NIGHTLY SUITE FLAGGED SEVERAL            
007400*                            PARAGRAPHS HERE AS UNDER-DOCUMENTED          
007500*                            FOR A PRODUCTION BATCH JOB.                  
007600*  2006-04-25  TLB  CR-2595  RENAMED EVERY WORKING-STORAGE                
007700*                            FIELD IN THIS PROGRAM AND ITS                
007800*                            COPYBOOKS FROM A WS- PREFIX TO               
007900*                            OUR OWN BARE W- - SAME REVIEW                
008000*                            FLAGGED WS- AS NOT THIS SHOP'S               
008100*                            CONVENTION. NO LOGIC CHANGED.                
008200*-------------------------------------------------------------            
008300 IDENTIFICATION DIVISION.                                                 
008400 PROGRAM-ID.    COUPON-EXPIRY-BATCH.                                      
008500 AUTHOR.        W J HARMON.                                               
008600 INSTALLATION.  DATA PROCESSING.                                          
008700 DATE-WRITTEN.  02/11/94.                                                 
008800 DATE-COMPILED.                                                           
008900 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.          
009000 ENVIRONMENT DIVISION.                                                    
009100                                                                          
009200*    CONFIGURATION SECTION.                                               
009300*                                                                         
009400*    TOP-OF-FORM IS THE PRINTER'S CHANNEL-1 SKIP-TO-NEW-PAGE              
009500*    CARRIAGE CONTROL, USED ONCE AT THE TOP OF THE REPORT.                
009600*    VALID-STATUS-CHARS IS THE DEFENSIVE CLASS TEST USED BELOW            
009700*    TO CATCH A CPNI-STATUS THAT HAS BEEN OVERLAID WITH BINARY            
009800*    GARBAGE INSTEAD OF A REAL STATUS WORD - WE HAD A RUN BACK            
009900*    IN '97 WHERE A BAD TAPE BLOCK LEFT STATUS FULL OF NULLS              
010000*    AND THE UNQUALIFIED "ACTIVE" COMPARE JUST SILENTLY FAILED            
010100*    TO MATCH, LETTING EXPIRED COUPONS RIDE ANOTHER NIGHT.                
010200*    UPSI-0 LETS OPERATIONS SUPPRESS THE PER-ERROR DETAIL LIST            
010300*    ON THE PRINTED REPORT FOR A RERUN WHERE ONLY THE SUMMARY             
010400*    COUNTS MATTER - SET FROM THE JCL, NO SOURCE CHANGE NEEDED.           
010500                                                                          
010600 CONFIGURATION SECTION.                                                   
010700 SPECIAL-NAMES.                                                           
010800     C01 IS TOP-OF-FORM                                                   
010900     CLASS VALID-STATUS-CHARS IS "A" THRU "Z"                             
011000     UPSI-0 ON STATUS IS CEB-QUIET-RUN-SW.                                
011100 INPUT-OUTPUT SECTION.                                                    
011200 FILE-CONTROL.                                                            
011300                                                                          
011400*    SLCOUPON.CBL CARRIES THE SELECT/ASSIGN FOR BOTH THE OLD              
011500*    AND NEW COUPON MASTER - THIS IS A STRAIGHT SEQUENTIAL                
011600*    OLD-MASTER/NEW-MASTER REWRITE, NOT A KEYED UPDATE, SO                
011700*    COUPON-FILE-IN NEVER NEEDS RANDOM ACCESS.  SLBATLOG.CBL              
011800*    IS THE SAME JOB-LOG SELECT EVERY BATCH IN THIS SUITE                 
011900*    SHARES.                                                              
012000                                                                          
012100     COPY "SLCOUPON.CBL".                                                 
012200     COPY "SLBATLOG.CBL".                                                 
012300                                                                          
012400     SELECT PRINTER-FILE                                                  
012500         ASSIGN TO "CPNRPT"                                               
012600         ORGANIZATION IS LINE SEQUENTIAL.                                 
012700                                                                          
012800 DATA DIVISION.                                                           
012900 FILE SECTION.                                                            
013000                                                                          
013100     COPY "FDCOUPON.CBL".                                                 
013200     COPY "FDBATLOG.CBL".                                                 
013300                                                                          
013400     FD  PRINTER-FILE                                                     
013500         LABEL RECORDS ARE OMITTED.                                       
013600     01  PRINTER-RECORD          PIC X(80).                               
013700                                                                          
013800 WORKING-STORAGE SECTION.                                                 
013900                                                                          
014000*    WSBATLOG.CBL SUPPLIES W-JOB-ID/W-JOB-NAME/W-JOB-TYPE                 
014100*    AND THE W-PROCESSED-COUNT/W-SUCCESS-COUNT/W-ERROR-COUNT              
014200*    TRIO THAT PLBATLOG.CBL RECONCILES AT END OF JOB.                     
014300*    WSCOUPON.CBL SUPPLIES THE EXPIRED/ACTIVE/EXPIRING-SOON               
014400*    SWITCHES FOR PLCOUPON.CBL'S DATE TESTS, PLUS THE NEW                 
014500*    W-CPN-RESULT-INVALID-SW FOR VALIDATE-COUPON-EXPIRY-RESULT.           
014600                                                                          
014700     COPY "WSBATLOG.CBL".                                                 
014800     COPY "WSCOUPON.CBL".                                                 
014900                                                                          
015000     01  TITLE-LINE.                                                      
015100         05  FILLER              PIC X(20) VALUE SPACES.                  
015200         05  FILLER              PIC X(26)                                
015300                 VALUE "COUPON EXPIRY BATCH REPORT".                      
015400         05  FILLER              PIC X(20) VALUE SPACES.                  
015500         05  FILLER              PIC X(06) VALUE "DATE: ".                
015600         05  D-RUN-DATE          PIC 9(8).                                
015700         05  FILLER              PIC X(08) VALUE SPACES.                  
015800                                                                          
015900     01  JOB-ID-LINE.                                                     
016000         05  FILLER              PIC X(10) VALUE "JOB ID:   ".            
016100         05  D-JOB-ID             PIC X(50).                              
016200         05  FILLER              PIC X(20) VALUE SPACES.                  
016300                                                                          
016400     01  SUMMARY-LINE-1.                                                  
016500         05  FILLER               PIC X(20)                               
016600                 VALUE "RECORDS PROCESSED...".                            
016700         05  D-PROCESSED-COUNT    PIC ZZZ,ZZZ,ZZ9.                        
016800         05  FILLER               PIC X(54) VALUE SPACES.                 
016900                                                                          
017000     01  SUMMARY-LINE-2.                                                  
017100         05  FILLER               PIC X(20)                               
017200                 VALUE "SUCCESSFULLY EXPIRED".                            
017300         05  D-SUCCESS-COUNT      PIC ZZZ,ZZZ,ZZ9.                        
017400         05  FILLER               PIC X(54) VALUE SPACES.                 
017500                                                                          
017600     01  SUMMARY-LINE-3.                                                  
017700         05  FILLER               PIC X(20)                               
017800                 VALUE "ERRORS..............".                            
017900         05  D-ERROR-COUNT        PIC ZZZ,ZZZ,ZZ9.                        
018000         05  FILLER               PIC X(54) VALUE SPACES.                 
018100                                                                          
018200     01  SUMMARY-LINE-4.                                                  
018300         05  FILLER               PIC X(20)                               
018400                 VALUE "TOTAL EXPIRED AMOUNT".                            
018500         05  D-TOTAL-EXPIRED      PIC Z,ZZZ,ZZZ,ZZ9.99-.                  
018600         05  FILLER               PIC X(47) VALUE SPACES.                 
018700                                                                          
018800     01  SUMMARY-LINE-5.                                                  
018900         05  FILLER               PIC X(20)                               
019000                 VALUE "AVG EXPIRED AMOUNT..".                            
019100         05  D-AVG-EXPIRED        PIC Z,ZZZ,ZZZ,ZZ9.99-.                  
019200         05  FILLER               PIC X(47) VALUE SPACES.                 
019300                                                                          
019400     01  SUMMARY-LINE-6.                                                  
019500         05  FILLER               PIC X(20)                               
019600                 VALUE "SUCCESS RATE (PCT)..".                            
019700         05  D-SUCCESS-RATE       PIC ZZ9.9.                              
019800         05  FILLER               PIC X(57) VALUE SPACES.                 
019900                                                                          
020000     01  WARNING-LINE.                                                    
020100         05  FILLER PIC X(44)                                             
020200             VALUE "*** WARNING - SUCCESS RATE BELOW 95 PCT ***".         
020300         05  FILLER PIC X(36) VALUE SPACES.                               
020400                                                                          
020500     01  RESULT-INVALID-LINE.                                             
020600         05  FILLER PIC X(39)                                             
020700             VALUE "*** WARNING - EXPIRY RESULT INVALID ***".             
020800         05  FILLER PIC X(41) VALUE SPACES.                               
020900                                                                          
021000     01  ERROR-DETAIL-LINE.                                               
021100         05  FILLER               PIC X(04) VALUE SPACES.                 
021200         05  D-ERROR-TEXT         PIC X(60).                              
021300         05  FILLER               PIC X(16) VALUE SPACES.                 
021400                                                                          
021500     01  OVERFLOW-LINE.                                                   
021600         05  FILLER               PIC X(04) VALUE "... ".                 
021700         05  D-OVERFLOW-COUNT     PIC ZZZ9.                               
021800         05  FILLER               PIC X(12) VALUE " MORE ERRORS".         
021900         05  FILLER               PIC X(60) VALUE SPACES.                 
022000                                                                          
022100     01  W-ERROR-TABLE-CTL.                                               
022200         05  W-ERROR-MSG-COUNT   PIC 9(5)  COMP.                          
022300         05  W-ERROR-MSG-MAX     PIC 9(5)  COMP VALUE 10.                 
022400                                                                          
022500     01  W-ERROR-MSG-TABLE.                                               
022600         05  W-ERROR-MSG-ENTRY                                            
022700                 OCCURS 10 TIMES                                          
022800                 PIC X(60).                                               
022900                                                                          
023000     01  W-COUPON-FILE-EOF-SW     PIC X.                                  
023100         88  COUPON-FILE-AT-EOF   VALUE "Y".                              
023200                                                                          
023300*    W-SUCCESS-RATE-WRK HOLDS THE RAW SUCCESS/PROCESSED RATIO             
023400*    AT 4 DECIMAL PLACES SO THE 95.0 PCT WARNING TEST BELOW IS            
023500*    COMPARING AGAINST SOMETHING CLOSE TO THE TRUE RATIO, NOT             
023600*    AN ALREADY-ROUNDED DISPLAY VALUE.  W-SUCCESS-RATE-RPT IS             
023700*    THE SEPARATE, DELIBERATELY ROUNDED 1-DECIMAL FIELD THAT              
023800*    ACTUALLY GETS MOVED TO THE REPORT - SEE 0400-PRINT-REPORT-           
023900*    RTN.  DO NOT MOVE W-SUCCESS-RATE-WRK TO D-SUCCESS-RATE               
024000*    DIRECTLY, A MOVE TRUNCATES INSTEAD OF ROUNDING.                      
024100                                                                          
024200     01  W-SUCCESS-RATE-WRK      PIC S9(5)V9(4) COMP.                     
024300     01  W-SUCCESS-RATE-RPT      PIC S9(5)V9    COMP.                     
024400     01  W-IDX                   PIC 9(5)       COMP.                     
024500     01  W-TOTAL-EXPIRED         PIC S9(10)V99.                           
024600     01  W-AVG-EXPIRED-AMOUNT    PIC S9(8)V99.                            
024700     01  W-CURRENT-ERROR-TEXT    PIC X(60).                               
024800                                                                          
024900 PROCEDURE DIVISION.                                                      
025000                                                                          
025100*    MAINLINE - OPENS AND LOGS THE JOB, SWEEPS THE WHOLE                  
025200*    COUPON MASTER ONCE, CLOSES OUT THE JOB LOG, THEN PRINTS              
025300*    THE SUMMARY REPORT FROM THE COUNTERS THE SWEEP LEFT                  
025400*    BEHIND.  THE PRINTED REPORT IS OPENED AND WRITTEN AFTER              
025500*    THE JOB LOG IS ALREADY CLOSED OUT SO THAT AN ERROR WHILE             
025600*    PRINTING CANNOT LEAVE THE JOB LOG ROW DANGLING IN RUNNING            
025700*    STATUS.                                                              
025800                                                                          
025900     MOVE "COUPON EXPIRATION SWEEP" TO W-JOB-NAME.                        
026000     MOVE "COUPON_EXPIRY"           TO W-JOB-TYPE.                        
026100                                                                          
026200     PERFORM 0100-INITIALIZE-RTN                                          
026300         THRU 0100-EXIT.                                                  
026400                                                                          
026500     PERFORM 0200-PROCESS-COUPONS-RTN                                     
026600         THRU 0200-EXIT                                                   
026700         UNTIL COUPON-FILE-AT-EOF.                                        
026800                                                                          
026900     PERFORM 0300-FINISH-JOB-RTN                                          
027000         THRU 0300-EXIT.                                                  
027100                                                                          
027200     CLOSE COUPON-FILE-IN                                                 
027300           COUPON-FILE-OUT.                                               
027400                                                                          
027500     PERFORM 0400-PRINT-REPORT-RTN                                        
027600         THRU 0400-EXIT.                                                  
027700                                                                          
027800     CLOSE PRINTER-FILE.                                                  
027900                                                                          
028000     EXIT PROGRAM.                                                        
028100     STOP RUN.                                                            
028200*-------------------------------------------------------------            
028300                                                                          
028400 0100-INITIALIZE-RTN.                                                     
028500                                                                          
028600*    OPENS THE OLD/NEW COUPON MASTER PAIR, ZEROES THE RUN'S               
028700*    WORKING ACCUMULATORS, STARTS THE BATCH-JOB-LOG ROW (WHICH            
028800*    ALSO ZEROES W-PROCESSED-COUNT/W-SUCCESS-COUNT/W-ERROR-               
028900*    COUNT - SEE PLBATLOG.CBL), STAMPS THE REPORT'S DATE/JOB-ID           
029000*    LINES FROM WHAT START-BATCH-JOB-LOG-ENTRY JUST SET UP, AND           
029100*    PRIMES THE READ LOOP WITH THE FIRST RECORD OFF THE OLD               
029200*    MASTER.                                                              
029300                                                                          
029400     OPEN INPUT  COUPON-FILE-IN.                                          
029500     OPEN OUTPUT COUPON-FILE-OUT.                                         
029600                                                                          
029700     MOVE "N" TO W-COUPON-FILE-EOF-SW.                                    
029800     MOVE ZERO TO W-CPN-EXPIRED-AMOUNT.                                   
029900     MOVE ZERO TO W-ERROR-MSG-COUNT.                                      
030000                                                                          
030100     PERFORM START-BATCH-JOB-LOG-ENTRY.                                   
030200                                                                          
030300     MOVE W-TODAY-CCYYMMDD-N TO D-RUN-DATE.                               
030400     MOVE W-JOB-ID           TO D-JOB-ID.                                 
030500                                                                          
030600     READ COUPON-FILE-IN                                                  
030700         AT END MOVE "Y" TO W-COUPON-FILE-EOF-SW.                         
030800                                                                          
030900 0100-EXIT.                                                               
031000     EXIT.                                                                
031100*-------------------------------------------------------------            
031200                                                                          
031300 0200-PROCESS-COUPONS-RTN.                                                
031400                                                                          
031500*    ONE PASS PER RECORD ON THE OLD MASTER.  EVERY RECORD IS              
031600*    COPIED TO THE NEW MASTER WHETHER IT CHANGES OR NOT - THAT            
031700*    IS WHAT MAKES THIS AN OLD-MASTER/NEW-MASTER REWRITE RATHER           
031800*    THAN AN IN-PLACE UPDATE.  ONLY TWO KINDS OF RECORD TOUCH             
031900*    THE JOB'S RESULT COUNTERS: A RECORD WHOSE STATUS BYTE IS             
032000*    NOT EVEN ALPHABETIC (A CORRUPTED RECORD, ROUTED TO 0220-             
032100*    LOG-ONE-ERROR BELOW) AND A GENUINE ACTIVE-AND-EXPIRED                
032200*    COUPON (ROUTED TO 0210-EXPIRE-ONE-COUPON).  A RESERVED,              
032300*    USED, CANCELLED, OR ALREADY-EXPIRED COUPON, OR AN ACTIVE             
032400*    ONE WHOSE EXPIRY-DATE HAS NOT YET PASSED, IS REWRITTEN               
032500*    UNCHANGED AND IS DELIBERATELY LEFT OUT OF PROCESSED,                 
032600*    SUCCESS AND ERROR ALIKE - SEE THE CR-2588 NOTE ABOVE.                
032700                                                                          
032800     MOVE CPNI-RECORD TO CPNO-RECORD.                                     
032900                                                                          
033000     IF CPNI-STATUS (1:1) IS NOT VALID-STATUS-CHARS                       
033100        ADD 1 TO W-PROCESSED-COUNT                                        
033200        MOVE "COUPON STATUS FIELD IS NOT ALPHABETIC"                      
033300            TO W-CURRENT-ERROR-TEXT                                       
033400        PERFORM 0220-LOG-ONE-ERROR                                        
033500            THRU 0220-EXIT                                                
033600     ELSE                                                                 
033700        IF CPNI-STATUS EQUAL "ACTIVE"                                     
033800           PERFORM CPN-IS-EXPIRED-TEST                                    
033900           IF CPN-IS-EXPIRED                                              
034000              PERFORM 0210-EXPIRE-ONE-COUPON                              
034100                  THRU 0210-EXIT.                                         
034200                                                                          
034300     WRITE CPNO-RECORD.                                                   
034400                                                                          
034500     READ COUPON-FILE-IN                                                  
034600         AT END MOVE "Y" TO W-COUPON-FILE-EOF-SW.                         
034700                                                                          
034800 0200-EXIT.                                                               
034900     EXIT.                                                                
035000*-------------------------------------------------------------            
035100                                                                          
035200 0210-EXPIRE-ONE-COUPON.                                                  
035300                                                                          
035400*    REACHED ONLY FOR A COUPON THE CALLER HAS ALREADY PROVED              
035500*    ACTIVE AND PAST ITS EXPIRY-DATE - THIS IS WHY PROCESSED-             
035600*    COUNT IS BUMPED RIGHT HERE AND NOT IN 0200 ITSELF, SO THE            
035700*    COUNT ONLY EVER REFLECTS RECORDS THAT ACTUALLY BELONG TO             
035800*    THE RESULT SET THIS BATCH REPORTS ON.  THE EXPIRED AMOUNT            
035900*    IS CAPTURED BEFORE FORCE-EXPIRE-CPN-RECORD ZEROES THE                
036000*    REMAINING-AMOUNT ON THE RECORD, SINCE THAT IS THE ONLY               
036100*    PLACE THE ORIGINAL BALANCE STILL EXISTS.                             
036200                                                                          
036300     ADD 1 TO W-PROCESSED-COUNT.                                          
036400                                                                          
036500     MOVE CPNI-REMAINING-AMOUNT TO W-CPN-EXPIRED-AMOUNT.                  
036600                                                                          
036700     PERFORM FORCE-EXPIRE-CPN-RECORD.                                     
036800                                                                          
036900*    THE ACCUMULATOR IS SIGNED S9(10)V99 - A BATCH WOULD HAVE             
037000*    TO EXPIRE TENS OF MILLIONS OF COUPONS IN ONE NIGHT TO                
037100*    OVERFLOW IT, BUT THE TRAP HAS BEEN HERE SINCE THE ORIGINAL           
037200*    WRITE-UP AND THERE IS NO REASON TO TAKE IT OUT.  AN                  
037300*    OVERFLOW IS TREATED AS AN ERROR ON THIS RECORD, NOT A                
037400*    SUCCESS, EVEN THOUGH THE RECORD ITSELF WAS ALREADY FORCE-            
037500*    EXPIRED ABOVE AND WILL STILL BE WRITTEN THAT WAY.                    
037600                                                                          
037700     ADD W-CPN-EXPIRED-AMOUNT TO W-TOTAL-EXPIRED                          
037800         ON SIZE ERROR                                                    
037900             MOVE "EXPIRED AMOUNT OVERFLOWED THE ACCUMULATOR"             
038000                 TO W-CURRENT-ERROR-TEXT                                  
038100             PERFORM 0220-LOG-ONE-ERROR                                   
038200                 THRU 0220-EXIT                                           
038300             GO TO 0210-EXIT.                                             
038400                                                                          
038500     ADD 1 TO W-SUCCESS-COUNT.                                            
038600                                                                          
038700 0210-EXIT.                                                               
038800     EXIT.                                                                
038900*-------------------------------------------------------------            
039000                                                                          
039100 0220-LOG-ONE-ERROR.                                                      
039200                                                                          
039300*    BUMPS ERROR-COUNT FOR THE RECORD AND, IF ROOM REMAINS IN             
039400*    THE TEN-ENTRY ERROR-MESSAGE TABLE, KEEPS THE TEXT FOR THE            
039500*    PRINTED REPORT'S DETAIL LIST.  PAST TEN ERRORS ON ONE RUN            
039600*    THE DETAIL TEXT IS NOT KEPT, BUT THE COUNT STILL IS - SEE            
039700*    THE OVERFLOW-LINE LOGIC IN 0410-PRINT-ERROR-LIST, WHICH IS           
039800*    WHAT LETS THE REPORT SAY "...17 MORE ERRORS" INSTEAD OF              
039900*    JUST SILENTLY DROPPING THEM.                                         
040000                                                                          
040100     ADD 1 TO W-ERROR-COUNT.                                              
040200                                                                          
040300     IF W-ERROR-MSG-COUNT < W-ERROR-MSG-MAX                               
040400        ADD 1 TO W-ERROR-MSG-COUNT                                        
040500        MOVE W-CURRENT-ERROR-TEXT                                         
040600            TO W-ERROR-MSG-ENTRY (W-ERROR-MSG-COUNT).                     
040700                                                                          
040800 0220-EXIT.                                                               
040900     EXIT.                                                                
041000*-------------------------------------------------------------            
041100                                                                          
041200 0300-FINISH-JOB-RTN.                                                     
041300                                                                          
041400*    BY THIS POINT THE WHOLE OLD MASTER HAS BEEN SWEPT AND                
041500*    W-PROCESSED-COUNT/W-SUCCESS-COUNT/W-ERROR-COUNT/W-                   
041600*    TOTAL-EXPIRED ARE ALL FINAL FOR THE RUN.  VALIDATE-COUPON-           
041700*    EXPIRY-RESULT (PLCOUPON.CBL) RUNS ITS OWN LOOSER SANITY              
041800*    CHECK ON THOSE SAME FOUR COUNTERS BEFORE THEY ARE HANDED             
041900*    TO COMPLETE-BATCH-JOB-LOG-ENTRY, WHICH RUNS THE STRICTER,            
042000*    EXACT RECONCILIATION AND ACTUALLY DECIDES WHETHER THE JOB            
042100*    LOG CLOSES OUT COMPLETED OR FAILED.  A FAILURE OF THE                
042200*    LOOSER CHECK DOES NOT BY ITSELF FAIL THE JOB - IT ONLY               
042300*    PUTS A WARNING LINE ON THE PRINTED REPORT, SINCE IN                  
042400*    PRACTICE ANYTHING THAT FAILS THE LOOSER CHECK WOULD ALSO             
042500*    FAIL THE STRICTER ONE AND ROUTE TO FAIL-BATCH-JOB-LOG-               
042600*    ENTRY ANYWAY.                                                        
042700                                                                          
042800     PERFORM VALIDATE-COUPON-EXPIRY-RESULT.                               
042900                                                                          
043000     PERFORM COMPLETE-BATCH-JOB-LOG-ENTRY.                                
043100                                                                          
043200 0300-EXIT.                                                               
043300     EXIT.                                                                
043400*-------------------------------------------------------------            
043500                                                                          
043600 0400-PRINT-REPORT-RTN.                                                   
043700                                                                          
043800*    PRINTS A FLAT SUMMARY REPORT - THERE IS NO GROUPING KEY ON           
043900*    THE COUPON FILE WORTH A CONTROL BREAK, SO UNLIKE THE TWO             
044000*    SETTLEMENT BATCHES THIS IS JUST A TITLE, A HANDFUL OF                
044100*    COUNT/AMOUNT LINES, AND (UNLESS UPSI-0 IS OFF) A LISTING             
044200*    OF THE INDIVIDUAL ERROR MESSAGES COLLECTED DURING THE RUN.           
044300                                                                          
044400     OPEN OUTPUT PRINTER-FILE.                                            
044500                                                                          
044600     MOVE TITLE-LINE TO PRINTER-RECORD.                                   
044700     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.                    
044800                                                                          
044900     MOVE JOB-ID-LINE TO PRINTER-RECORD.                                  
045000     WRITE PRINTER-RECORD AFTER ADVANCING 2.                              
045100                                                                          
045200     MOVE W-PROCESSED-COUNT TO D-PROCESSED-COUNT.                         
045300     MOVE SUMMARY-LINE-1 TO PRINTER-RECORD.                               
045400     WRITE PRINTER-RECORD AFTER ADVANCING 2.                              
045500                                                                          
045600     MOVE W-SUCCESS-COUNT TO D-SUCCESS-COUNT.                             
045700     MOVE SUMMARY-LINE-2 TO PRINTER-RECORD.                               
045800     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
045900                                                                          
046000     MOVE W-ERROR-COUNT TO D-ERROR-COUNT.                                 
046100     MOVE SUMMARY-LINE-3 TO PRINTER-RECORD.                               
046200     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
046300                                                                          
046400     MOVE W-TOTAL-EXPIRED TO D-TOTAL-EXPIRED.                             
046500     MOVE SUMMARY-LINE-4 TO PRINTER-RECORD.                               
046600     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
046700                                                                          
046800*    AVERAGE EXPIRED AMOUNT IS TOTAL-EXPIRED OVER SUCCESS-                
046900*    COUNT, ROUNDED, GUARDED AGAINST A ZERO-SUCCESS NIGHT THE             
047000*    SAME WAY THE SUCCESS-RATE COMPUTE BELOW IS GUARDED                   
047100*    AGAINST A ZERO-PROCESSED NIGHT - OTHERWISE A DIVIDE BY               
047200*    ZERO WOULD ABEND A JOB THAT OTHERWISE HAD NOTHING WRONG              
047300*    WITH IT AT ALL.                                                      
047400                                                                          
047500     IF W-SUCCESS-COUNT = 0                                               
047600        MOVE 0 TO W-AVG-EXPIRED-AMOUNT                                    
047700     ELSE                                                                 
047800        COMPUTE W-AVG-EXPIRED-AMOUNT ROUNDED =                            
047900            W-TOTAL-EXPIRED / W-SUCCESS-COUNT.                            
048000                                                                          
048100     MOVE W-AVG-EXPIRED-AMOUNT TO D-AVG-EXPIRED.                          
048200     MOVE SUMMARY-LINE-5 TO PRINTER-RECORD.                               
048300     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
048400                                                                          
048500*    W-SUCCESS-RATE-WRK IS KEPT AT 4 DECIMAL PLACES SO THE                
048600*    95.0 PCT WARNING TEST BELOW COMPARES AGAINST THE TRUE                
048700*    RATIO.  W-SUCCESS-RATE-RPT IS A SEPARATE ROUNDED-TO-1-               
048800*    DECIMAL FIELD COMPUTED FROM IT JUST FOR DISPLAY, SO THE              
048900*    REPORT SHOWS A CORRECTLY ROUNDED RATE INSTEAD OF A                   
049000*    TRUNCATED ONE (SEE CR-2592 ABOVE).                                   
049100                                                                          
049200     IF W-PROCESSED-COUNT = 0                                             
049300        MOVE 0 TO W-SUCCESS-RATE-WRK                                      
049400     ELSE                                                                 
049500        COMPUTE W-SUCCESS-RATE-WRK ROUNDED =                              
049600            W-SUCCESS-COUNT / W-PROCESSED-COUNT * 100.                    
049700                                                                          
049800     COMPUTE W-SUCCESS-RATE-RPT ROUNDED =                                 
049900         W-SUCCESS-RATE-WRK.                                              
050000                                                                          
050100     MOVE W-SUCCESS-RATE-RPT TO D-SUCCESS-RATE.                           
050200     MOVE SUMMARY-LINE-6 TO PRINTER-RECORD.                               
050300     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
050400                                                                          
050500     IF W-SUCCESS-RATE-WRK < 95.0                                         
050600        MOVE WARNING-LINE TO PRINTER-RECORD                               
050700        WRITE PRINTER-RECORD AFTER ADVANCING 2.                           
050800                                                                          
050900*    CPN-RESULT-IS-INVALID IS SET BY VALIDATE-COUPON-EXPIRY-              
051000*    RESULT IN 0300-FINISH-JOB-RTN, ABOVE.  IN PRACTICE THIS              
051100*    LINE SHOULD NEVER PRINT ON A JOB THAT ALSO CLOSED OUT                
051200*    COMPLETED, SINCE PLBATLOG.CBL'S STRICTER CHECK WOULD HAVE            
051300*    ALREADY ROUTED ANY SUCH RUN TO FAIL-BATCH-JOB-LOG-ENTRY -            
051400*    IT IS HERE FOR THE DAY THAT ASSUMPTION TURNS OUT WRONG.              
051500                                                                          
051600     IF CPN-RESULT-IS-INVALID                                             
051700        MOVE RESULT-INVALID-LINE TO PRINTER-RECORD                        
051800        WRITE PRINTER-RECORD AFTER ADVANCING 1.                           
051900                                                                          
052000     IF NOT CEB-QUIET-RUN-SW                                              
052100        PERFORM 0410-PRINT-ERROR-LIST                                     
052200            THRU 0410-EXIT.                                               
052300                                                                          
052400 0400-EXIT.                                                               
052500     EXIT.                                                                
052600*-------------------------------------------------------------            
052700                                                                          
052800 0410-PRINT-ERROR-LIST.                                                   
052900                                                                          
053000*    PRINTS WHATEVER MESSAGE TEXT 0220-LOG-ONE-ERROR KEPT (UP             
053100*    TO THE FIRST TEN), THEN, IF MORE THAN TEN ERRORS ACTUALLY            
053200*    HAPPENED, AN OVERFLOW LINE SAYING HOW MANY MORE THERE                
053300*    WERE.  SUPPRESSED ENTIRELY WHEN CEB-QUIET-RUN-SW IS ON.              
053400                                                                          
053500     IF W-ERROR-MSG-COUNT > 0                                             
053600        MOVE SPACES TO PRINTER-RECORD                                     
053700        WRITE PRINTER-RECORD AFTER ADVANCING 2                            
053800        PERFORM 0420-PRINT-ONE-ERROR-LINE                                 
053900            THRU 0420-EXIT                                                
054000            VARYING W-IDX FROM 1 BY 1                                     
054100            UNTIL W-IDX > W-ERROR-MSG-COUNT.                              
054200                                                                          
054300     IF W-ERROR-COUNT > W-ERROR-MSG-MAX                                   
054400        COMPUTE D-OVERFLOW-COUNT =                                        
054500            W-ERROR-COUNT - W-ERROR-MSG-MAX                               
054600        MOVE OVERFLOW-LINE TO PRINTER-RECORD                              
054700        WRITE PRINTER-RECORD AFTER ADVANCING 1.                           
054800                                                                          
054900 0410-EXIT.                                                               
055000     EXIT.                                                                
055100*-------------------------------------------------------------            
055200                                                                          
055300 0420-PRINT-ONE-ERROR-LINE.                                               
055400                                                                          
055500*    ONE LINE PER SAVED ERROR MESSAGE, INDENTED FOUR SPACES SO            
055600*    THE DETAIL LIST READS AS SUBORDINATE TO THE SUMMARY LINES            
055700*    ABOVE IT ON THE REPORT.                                              
055800                                                                          
055900     MOVE W-ERROR-MSG-ENTRY (W-IDX) TO D-ERROR-TEXT.                      
056000     MOVE ERROR-DETAIL-LINE TO PRINTER-RECORD.                            
056100     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
056200                                                                          
056300 0420-EXIT.                                                               
056400     EXIT.                                                                
056500*-------------------------------------------------------------            
056600                                                                          
056700     COPY "PLBATLOG.CBL".                                                 
056800     COPY "PLCOUPON.CBL".                                                 
