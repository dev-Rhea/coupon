000100*SLMERCH.CBL                                                              
000200*-------------------------------------------------------------            
000300*    FILE-CONTROL SELECT FOR THE MERCHANT FILE.  SETTLEMENT               
000400*    OPENS THIS INPUT ONLY, LOADS IT TO W-MERCHANT-TABLE AND              
000500*    CLOSES IT BEFORE THE MAIN PAYMENT PASS BEGINS.                       
000600*-------------------------------------------------------------            
000700*  1996-09-17  WJH  CR-1340  ORIGINAL.                                    
000800*  2006-04-25  TLB  CR-2595  COMMENT ONLY - W-MERCHANT-TABLE              
000900*                            WAS WS-MERCHANT-TABLE, RENAMED TO            
001000*                            MATCH WSMERCTBL.CBL.                         
001100*-------------------------------------------------------------            
001200     SELECT MERCHANT-FILE                                                 
001300         ASSIGN TO "MERCMSTR"                                             
001400         ORGANIZATION IS SEQUENTIAL.                                      
