000100*FDCOUPON.CBL                                                             
000200*-------------------------------------------------------------            
000300*    COUPON MASTER RECORD LAYOUT - OLD MASTER / NEW MASTER                
000400*    USED BY COUPON-EXPIRY-BATCH ONLY.  COUPON-FILE-IN IS THE             
000500*    MASTER AS OF LAST NIGHT, COUPON-FILE-OUT IS TONIGHT'S                
000600*    MASTER AFTER THE EXPIRY SWEEP HAS RUN.                               
000700*-------------------------------------------------------------            
000800*  1994-02-11  WJH  CR-1022  ORIGINAL LAYOUT.                             
000900*  1999-10-04  RDH  CR-1877  Y2K - EXPIRY-DATE WAS 9(6), NOW              
001000*                            9(8) CCYYMMDD.  RECORD LENGTH                
001100*                            UNCHANGED, FILLER ABSORBED IT.               
001200*-------------------------------------------------------------            
001300 FD  COUPON-FILE-IN                                                       
001400     LABEL RECORDS ARE STANDARD.                                          
001500                                                                          
001600 01  CPNI-RECORD.                                                         
001700     05  CPNI-COUPON-ID          PIC X(50).                               
001800     05  CPNI-USER-ID            PIC X(50).                               
001900     05  CPNI-ORIGINAL-AMOUNT    PIC S9(8)V99.                            
002000     05  CPNI-REMAINING-AMOUNT   PIC S9(8)V99.                            
002100     05  CPNI-EXPIRY-DATE        PIC 9(8).                                
002200     05  CPNI-STATUS             PIC X(20).                               
002300     05  FILLER                  PIC X(12).                               
002400                                                                          
002500 01  CPNI-EXPIRY-DATE-X REDEFINES CPNI-EXPIRY-DATE.                       
002600     05  CPNI-EXPIRY-CCYY        PIC 9(4).                                
002700     05  CPNI-EXPIRY-MM          PIC 99.                                  
002800     05  CPNI-EXPIRY-DD          PIC 99.                                  
002900                                                                          
003000 FD  COUPON-FILE-OUT                                                      
003100     LABEL RECORDS ARE STANDARD.                                          
003200                                                                          
003300 01  CPNO-RECORD.                                                         
003400     05  CPNO-COUPON-ID          PIC X(50).                               
003500     05  CPNO-USER-ID            PIC X(50).                               
003600     05  CPNO-ORIGINAL-AMOUNT    PIC S9(8)V99.                            
003700     05  CPNO-REMAINING-AMOUNT   PIC S9(8)V99.                            
003800     05  CPNO-EXPIRY-DATE        PIC 9(8).                                
003900     05  CPNO-STATUS             PIC X(20).                               
004000     05  FILLER                  PIC X(12).                               
004100                                                                          
004200 01  CPNO-EXPIRY-DATE-X REDEFINES CPNO-EXPIRY-DATE.                       
004300     05  CPNO-EXPIRY-CCYY        PIC 9(4).                                
004400     05  CPNO-EXPIRY-MM          PIC 99.                                  
004500     05  CPNO-EXPIRY-DD          PIC 99.                                  
