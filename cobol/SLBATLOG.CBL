000100*SLBATLOG.CBL                                                             
000200*-------------------------------------------------------------            
000300*    FILE-CONTROL SELECT FOR THE BATCH-JOB-LOG FILE.                      
000400*-------------------------------------------------------------            
000500*  1996-06-03  WJH  CR-1301  ORIGINAL.                                    
000600*-------------------------------------------------------------            
000700     SELECT BATCH-JOB-LOG-FILE                                            
000800         ASSIGN TO "BATJLOG"                                              
000900         ORGANIZATION IS LINE SEQUENTIAL.                                 
