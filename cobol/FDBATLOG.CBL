000100*FDBATLOG.CBL                                                             
000200*-------------------------------------------------------------            
000300*    BATCH-JOB-LOG RECORD LAYOUT.  APPEND-ONLY JOB HISTORY.               
000400*    ONE ROW WRITTEN AT JOB START (RUNNING) AND REWRITTEN - AS            
000500*    A FRESH ROW, THIS FILE IS LINE SEQUENTIAL - AT JOB END               
000600*    (COMPLETED OR FAILED).  LOG-ID IS NOT A KEY, THE FILE IS             
000700*    NEVER READ BACK BY THESE PROGRAMS.                                   
000800*-------------------------------------------------------------            
000900*  1996-06-03  WJH  CR-1301  ORIGINAL LAYOUT.                             
001000*  1999-11-19  RDH  CR-1877  Y2K - START-TIME/END-TIME WERE               
001100*                            9(12) YYMMDDHHMMSS, NOW 9(14)                
001200*                            CCYYMMDDHHMMSS.                              
001300*-------------------------------------------------------------            
001400 FD  BATCH-JOB-LOG-FILE                                                   
001500     LABEL RECORDS ARE OMITTED.                                           
001600                                                                          
001700 01  BJL-RECORD.                                                          
001800     05  BJL-LOG-ID              PIC X(50).                               
001900     05  BJL-JOB-NAME            PIC X(100).                              
002000     05  BJL-JOB-TYPE            PIC X(20).                               
002100     05  BJL-JOB-STATUS          PIC X(20).                               
002200     05  BJL-START-TIME          PIC 9(14).                               
002300     05  BJL-END-TIME            PIC 9(14).                               
002400     05  BJL-PROCESSED-COUNT     PIC 9(9).                                
002500     05  BJL-SUCCESS-COUNT       PIC 9(9).                                
002600     05  BJL-ERROR-COUNT         PIC 9(9).                                
002700     05  BJL-ERROR-MESSAGE       PIC X(500).                              
002800     05  FILLER                  PIC X(10).                               
002900                                                                          
003000 01  BJL-START-TIME-X REDEFINES BJL-START-TIME.                           
003100     05  BJL-START-DATE-PART     PIC 9(8).                                
003200     05  BJL-START-TIME-PART     PIC 9(6).                                
003300                                                                          
003400 01  BJL-END-TIME-X REDEFINES BJL-END-TIME.                               
003500     05  BJL-END-DATE-PART       PIC 9(8).                                
003600     05  BJL-END-TIME-PART       PIC 9(6).                                
