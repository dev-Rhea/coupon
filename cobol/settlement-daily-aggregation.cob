000100*settlement-daily-aggregation.cob                                         
000200*-------------------------------------------------------------            
000300*    NIGHTLY MERCHANT SETTLEMENT AGGREGATION.                             
000400*-------------------------------------------------------------            
000500*    SORTS THE DAY'S PAYMENT FILE BY MERCHANT AND CONTROL-                
000600*    BREAKS IT INTO ONE SETTLEMENT ROW PER MERCHANT.  THIS IS             
000700*    THE SAFETY-NET STEP OF THE NIGHTLY RUN - SETTLEMENT-                 
000800*    PAYMENT-ACCRUAL NORMALLY POSTS THE REAL SETTLEMENT ROWS              
000900*    EARLIER IN THE SAME JOB STREAM, SO MOST NIGHTS THIS                  
001000*    BATCH FINDS THE DATE ALREADY SETTLED AND JUST COPIES THE             
001100*    SETTLEMENT MASTER THROUGH UNCHANGED.                                 
001200*-------------------------------------------------------------            
001300*  1997-02-24  WJH  CR-1388  ORIGINAL - BUILT OFF THE OLD                 
001400*                            DEDUCTIBLES-REPORT SORT/BREAK                
001500*                            SKELETON.                                    
001600*  1997-09-30  WJH  CR-1470  ADDED THE IDEMPOTENCY SCAN OF                
001700*                            SETTLEMENT-FILE-IN - OPERATIONS              
001800*                            RERAN A DATE BY MISTAKE AND WE               
001900*                            DOUBLE-SETTLED EVERY MERCHANT.               
002000*  1998-06-11  WJH  CR-1602  MERCHANT LOOKUP NOW GOES THROUGH             
002100*                            PLMERCTBL.CBL'S SEARCH ALL - WAS             
002200*                            A LINEAR READ OF MERCHANT-FILE               
002300*                            PER GROUP, TOO SLOW ONCE THE                 
002400*                            MERCHANT FILE PASSED 800 ROWS.               
002500*  1999-11-19  RDH  CR-1877  Y2K - SEE FDPAYMNT.CBL AND                   
002600*                            FDSETL.CBL CHANGE LOGS.                      
002700*  2001-03-14  MTD  CR-2240  NO LOGIC CHANGE - PICKED UP THE              
002800*                            NEW FAIL-ROUTE RECONCILIATION IN             
002900*                            PLBATLOG.CBL.                                
003000*  2002-08-05  MTD  CR-2305  SETTLEMENT-PAYMENT-ACCRUAL WAS               
003100*                            MOVED AHEAD OF THIS STEP IN THE              
003200*                            JCL STREAM THIS RELEASE - SEE                
003300*                            DESIGN NOTES IN THE RUNBOOK.  THIS           
003400*                            BATCH IS NOW THE EXCEPTION PATH,             
003500*                            NOT THE NORMAL POSTING PATH.                 
003600*  2006-04-18  TLB  CR-2589  A MERCHANT GROUP WITH NO MATCH IN            
003700*                            MERCHANT-TABLE WAS JUST DROPPED -            
003800*                            NEVER WRITTEN, NEVER COUNTED, NOT            
003900*                            EVEN ON THE REPORT.  ERROR-COUNT             
004000*                            WAS HARDCODED TO ZERO.  ADDED                
004100*                            0225-LOG-MERCHANT-ERROR, A GROUP-            
004200*                            ERRORED COUNTER, AND AN "UNKNOWN             
004300*                            MERCHANT" LINE ON THE REPORT SO              
004400*                            PROCESSED-COUNT RECONCILES AGAIN.            
004500*  2006-04-18  TLB  CR-2594  EXPANDED THE COMMENTARY IN THIS              
004600*                            PROGRAM TO BRING IT IN LINE WITH             
004700*                            STANDARDS - SAME DEPARTMENT REVIEW           
004800*                            THAT TOUCHED COUPON-EXPIRY-BATCH             
004900*                            AND SETTLEMENT-PAYMENT-ACCRUAL. NO           
005000*                            LOGIC CHANGED BY THIS ENTRY.                 
005100*  2006-04-25  TLB  CR-2595  RENAMED EVERY WORKING-STORAGE                
005200*                            FIELD IN THIS PROGRAM FROM A WS-             
005300*                            PREFIX TO OUR OWN BARE W- - SAME             
005400*                            REVIEW AS THE OTHER TWO NIGHTLY              
005500*                            PROGRAMS. NO LOGIC CHANGED.                  
005600*  2006-04-25  TLB  CR-2596  SORT-FILE WAS ASSIGNED TO A                  
005700*                            LOWERCASE LITERAL LEFT OVER FROM             
005800*                            TESTING - CHANGED TO SRTWORK TO              
005900*                            MATCH EVERY OTHER SELECT IN THIS             
006000*                            PROGRAM.                                     
006100*-------------------------------------------------------------            
006200 IDENTIFICATION DIVISION.                                                 
006300 PROGRAM-ID.    SETTLEMENT-DAILY-AGGREGATION.                             
006400 AUTHOR.        W J HARMON.                                               
006500 INSTALLATION.  DATA PROCESSING.                                          
006600 DATE-WRITTEN.  02/24/97.                                                 
006700 DATE-COMPILED.                                                           
006800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.          
006900 ENVIRONMENT DIVISION.                                                    
007000                                                                          
007100*    TOP-OF-FORM IS THE CHANNEL-1 CARRIAGE CONTROL FOR THE                
007200*    REPORT'S FIRST PAGE.  VALID-STATUS-CHARS CATCHES A PAYMENT           
007300*    STATUS BYTE THAT HAS BEEN OVERLAID WITH SOMETHING OTHER              
007400*    THAN LETTERS BEFORE WE EVER COMPARE IT TO "COMPLETED" -              
007500*    SAME DEFENSIVE IDIOM USED IN COUPON-EXPIRY-BATCH.COB AND             
007600*    SETTLEMENT-PAYMENT-ACCRUAL.COB.  UPSI-0 LETS OPERATIONS              
007700*    SUPPRESS THE PER-MERCHANT DETAIL LINES ON A RERUN WHERE              
007800*    ONLY THE GRAND TOTAL MATTERS.                                        
007900                                                                          
008000 CONFIGURATION SECTION.                                                   
008100 SPECIAL-NAMES.                                                           
008200     C01 IS TOP-OF-FORM                                                   
008300     CLASS VALID-STATUS-CHARS IS "A" THRU "Z"                             
008400     UPSI-0 ON STATUS IS SDA-QUIET-RUN-SW.                                
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700                                                                          
008800*    SLSETL.CBL IS THE OLD/NEW SETTLEMENT MASTER PAIR THIS                
008900*    BATCH SCANS FOR IDEMPOTENCY AND THEN COPIES THROUGH.                 
009000*    SLPAYMNT.CBL IS THE RAW PAYMENT FILE THE SORT STEP BELOW             
009100*    READS FROM.  SLMERCH.CBL/SLBATLOG.CBL ARE SHARED WITH                
009200*    EVERY OTHER PROGRAM IN THE SUITE THAT VALIDATES A                    
009300*    MERCHANT-ID OR WRITES TO THE JOB LOG.                                
009400                                                                          
009500     COPY "SLSETL.CBL".                                                   
009600     COPY "SLPAYMNT.CBL".                                                 
009700     COPY "SLMERCH.CBL".                                                  
009800     COPY "SLBATLOG.CBL".                                                 
009900                                                                          
010000*    SETL-PARM-FILE IS A ONE-CARD PARAMETER FILE CARRYING THE             
010100*    SETTLEMENT DATE TO RUN FOR - THIS BATCH NEVER ASSUMES                
010200*    "YESTERDAY", IT IS ALWAYS TOLD THE DATE BY THE JCL STEP              
010300*    THAT BUILDS THE CARD, SO A RERUN OF AN OLDER DATE NEEDS NO           
010400*    SOURCE CHANGE.                                                       
010500                                                                          
010600     SELECT SETL-PARM-FILE                                                
010700         ASSIGN TO "SETLPARM"                                             
010800         ORGANIZATION IS LINE SEQUENTIAL.                                 
010900                                                                          
011000*    WORK-PAYMENT-FILE IS THE SORTED OUTPUT OF THE SORT STEP              
011100*    BELOW - THE RAW PAYMENT FILE COMES IN WHATEVER ORDER THE             
011200*    ONLINE SIDE WROTE IT, BUT THE CONTROL BREAK IN 0220-SUM-             
011300*    ONE-MERCHANT-GROUP NEEDS MERCHANT-ID ORDER.                          
011400                                                                          
011500     SELECT WORK-PAYMENT-FILE                                             
011600         ASSIGN TO "WORKPAY"                                              
011700         ORGANIZATION IS SEQUENTIAL.                                      
011800                                                                          
011900     SELECT SORT-FILE                                                     
012000         ASSIGN TO "SRTWORK".                                             
012100                                                                          
012200     SELECT PRINTER-FILE                                                  
012300         ASSIGN TO "SETLRPT"                                              
012400         ORGANIZATION IS LINE SEQUENTIAL.                                 
012500                                                                          
012600 DATA DIVISION.                                                           
012700 FILE SECTION.                                                            
012800                                                                          
012900     COPY "FDSETL.CBL".                                                   
013000     COPY "FDPAYMNT.CBL".                                                 
013100     COPY "FDMERCH.CBL".                                                  
013200     COPY "FDBATLOG.CBL".                                                 
013300                                                                          
013400     FD  SETL-PARM-FILE                                                   
013500         LABEL RECORDS ARE OMITTED.                                       
013600                                                                          
013700*    THE ENTIRE PARAMETER CARD IS THE SETTLEMENT DATE IN                  
013800*    CCYYMMDD FORM, LEFT-JUSTIFIED - NOTHING ELSE ON THE CARD.            
013900                                                                          
014000     01  SETL-PARM-RECORD         PIC X(8).                               
014100                                                                          
014200     FD  WORK-PAYMENT-FILE                                                
014300         LABEL RECORDS ARE STANDARD.                                      
014400                                                                          
014500*    SAME SHAPE AS THE RAW PAYMENT RECORD - THE SORT DOES NOT             
014600*    DROP OR ADD ANY FIELDS, IT ONLY REORDERS THE ROWS.                   
014700                                                                          
014800     01  WRK-RECORD.                                                      
014900         05  WRK-PAYMENT-ID        PIC X(50).                             
015000         05  WRK-USER-ID           PIC X(50).                             
015100         05  WRK-MERCHANT-ID       PIC X(50).                             
015200         05  WRK-COUPON-ID         PIC X(50).                             
015300         05  WRK-AMOUNT            PIC S9(8)V99.                          
015400         05  WRK-STATUS            PIC X(20).                             
015500         05  WRK-PAYMENT-DATE      PIC 9(14).                             
015600         05  FILLER                PIC X(06).                             
015700                                                                          
015800     SD  SORT-FILE.                                                       
015900                                                                          
016000*    THE SORT WORK RECORD - SAME LAYOUT AS WRK-RECORD AGAIN,              
016100*    CARRIED SEPARATELY BECAUSE AN SD RECORD CANNOT ALSO BE               
016200*    AN FD RECORD.                                                        
016300                                                                          
016400     01  SRT-RECORD.                                                      
016500         05  SRT-PAYMENT-ID        PIC X(50).                             
016600         05  SRT-USER-ID           PIC X(50).                             
016700         05  SRT-MERCHANT-ID       PIC X(50).                             
016800         05  SRT-COUPON-ID         PIC X(50).                             
016900         05  SRT-AMOUNT            PIC S9(8)V99.                          
017000         05  SRT-STATUS            PIC X(20).                             
017100         05  SRT-PAYMENT-DATE      PIC 9(14).                             
017200         05  FILLER                PIC X(06).                             
017300                                                                          
017400     FD  PRINTER-FILE                                                     
017500         LABEL RECORDS ARE OMITTED.                                       
017600     01  PRINTER-RECORD           PIC X(80).                              
017700                                                                          
017800 WORKING-STORAGE SECTION.                                                 
017900                                                                          
018000*    WSBATLOG.CBL SUPPLIES THE JOB-LOG FIELDS AND THE                     
018100*    PROCESSED/SUCCESS/ERROR COUNT TRIO.  WSMERCTBL.CBL                   
018200*    SUPPLIES THE IN-MEMORY MERCHANT TABLE AND ITS FOUND/EOF              
018300*    SWITCHES FOR PLMERCTBL.CBL'S SEARCH ALL LOOKUP.                      
018400                                                                          
018500     COPY "WSBATLOG.CBL".                                                 
018600     COPY "WSMERCTBL.CBL".                                                
018700                                                                          
018800*    PRINTED REPORT LAYOUTS BELOW.  EACH ONE IS A FULL 80-BYTE            
018900*    PRINTER-RECORD IMAGE BUILT AHEAD OF TIME WITH ITS                    
019000*    CONSTANT TEXT IN FILLER AND VALUE CLAUSES - THE PROCEDURE            
019100*    DIVISION ONLY EVER MOVES THE VARIABLE PORTION IN AND THEN            
019200*    MOVES THE WHOLE 01-LEVEL TO PRINTER-RECORD, NEVER BUILDS             
019300*    A LINE FIELD BY FIELD.  THIS IS THE SAME STYLE USED ON               
019400*    THE OLD DEDUCTIBLES-REPORT AND ON COUPON-EXPIRY-BATCH.COB.           
019500                                                                          
019600     01  TITLE-LINE.                                                      
019700         05  FILLER               PIC X(18) VALUE SPACES.                 
019800         05  FILLER               PIC X(26)                               
019900                 VALUE "DAILY SETTLEMENT REPORT".                         
020000         05  FILLER               PIC X(30) VALUE SPACES.                 
020100         05  FILLER               PIC X(06) VALUE SPACES.                 
020200                                                                          
020300     01  HEADING-LINE.                                                    
020400         05  FILLER               PIC X(14) VALUE "MERCHANT-ID".          
020500         05  FILLER               PIC X(05) VALUE SPACES.                 
020600         05  FILLER               PIC X(06) VALUE "COUNT".                
020700         05  FILLER               PIC X(06) VALUE SPACES.                 
020800         05  FILLER               PIC X(15) VALUE "TOTAL-AMOUNT".         
020900         05  FILLER               PIC X(34) VALUE SPACES.                 
021000                                                                          
021100     01  DETAIL-LINE.                                                     
021200         05  D-MERCHANT-ID        PIC X(50).                              
021300         05  D-TRANS-COUNT        PIC ZZ,ZZ9.                             
021400         05  FILLER               PIC X(02) VALUE SPACES.                 
021500         05  D-TOTAL-AMOUNT       PIC Z,ZZZ,ZZ9.99-.                      
021600                                                                          
021700     01  GRAND-TOTAL-LINE.                                                
021800         05  FILLER               PIC X(20) VALUE "GRAND TOTAL".          
021900         05  D-GRAND-COUNT        PIC ZZZ,ZZ9.                            
022000         05  FILLER               PIC X(02) VALUE SPACES.                 
022100         05  D-GRAND-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99-.                  
022200         05  FILLER               PIC X(32) VALUE SPACES.                 
022300                                                                          
022400     01  IDEMPOTENCY-WARNING-LINE.                                        
022500         05  FILLER               PIC X(40)                               
022600                 VALUE "SETTLEMENT DATE ALREADY POSTED - NO-OP".          
022700         05  FILLER               PIC X(40) VALUE SPACES.                 
022800                                                                          
022900     01  NO-MERCHANTS-LINE.                                               
023000         05  FILLER PIC X(44)                                             
023100             VALUE "NO COMPLETED PAYMENTS FOUND FOR THIS DATE".           
023200         05  FILLER PIC X(36) VALUE SPACES.                               
023300                                                                          
023400     01  MERCHANT-ERROR-LINE.                                             
023500         05  FILLER               PIC X(17)                               
023600                 VALUE "UNKNOWN MERCHANT ".                               
023700         05  EL-MERCHANT-ID       PIC X(50).                              
023800         05  FILLER               PIC X(13) VALUE SPACES.                 
023900                                                                          
024000     01  ERROR-TOTAL-LINE.                                                
024100         05  FILLER               PIC X(20)                               
024200                 VALUE "MERCHANT ERRORS".                                 
024300         05  D-ERROR-COUNT-RPT    PIC ZZZ,ZZ9.                            
024400         05  FILLER               PIC X(51) VALUE SPACES.                 
024500                                                                          
024600*    W-SETTLEMENT-DATE IS THE ONE PIECE OF RUN-TIME INPUT THIS            
024700*    WHOLE PROGRAM ACTS ON - EVERY DECISION BELOW, FROM THE               
024800*    IDEMPOTENCY SCAN THROUGH THE CONTROL BREAK'S FILTER, IS              
024900*    DRIVEN OFF THIS ONE FIELD.                                           
025000                                                                          
025100     01  W-SETTLEMENT-DATE         PIC 9(8).                              
025200                                                                          
025300*    THREE SEPARATE SWITCHES, EACH OWNING ITS OWN 88-LEVEL -              
025400*    THIS SHOP NEVER OVERLOADS ONE SWITCH BYTE FOR TWO                    
025500*    UNRELATED CONDITIONS, EVEN WHEN ONLY ONE VALUE IS EVER               
025600*    MOVED INTO IT.                                                       
025700                                                                          
025800     01  W-SETL-IN-EOF-SW          PIC X.                                 
025900         88  SETL-IN-AT-EOF        VALUE "Y".                             
026000                                                                          
026100     01  W-WORK-EOF-SW             PIC X.                                 
026200         88  WORK-FILE-AT-EOF      VALUE "Y".                             
026300                                                                          
026400     01  W-DATE-ALREADY-SETTLED-SW PIC X.                                 
026500         88  DATE-ALREADY-SETTLED  VALUE "Y".                             
026600                                                                          
026700*    W-GROUP-COUNT/W-GROUP-TOTAL HOLD THE RUNNING TOTALS FOR              
026800*    WHICHEVER MERCHANT GROUP 0220-SUM-ONE-MERCHANT-GROUP IS              
026900*    CURRENTLY ACCUMULATING - RESET TO ZERO AT THE TOP OF EACH            
027000*    GROUP, THEN EITHER WRITTEN OUT (MERCHANT FOUND) OR                   
027100*    DISCARDED (MERCHANT NOT FOUND, SEE 0225-LOG-MERCHANT-                
027200*    ERROR).  W-GROUPS-SETTLED/W-GROUPS-ERRORED ARE THE                   
027300*    JOB-WIDE COUNTERS THAT 0300-FINISH-JOB-RTN ROLLS INTO                
027400*    W-SUCCESS-COUNT/W-ERROR-COUNT FOR THE JOB LOG.                       
027500                                                                          
027600     01  W-SETL-NEXT-SEQ          PIC 9(9) COMP.                          
027700     01  W-GROUP-COUNT            PIC 9(9) COMP.                          
027800     01  W-GROUP-TOTAL            PIC S9(10)V99.                          
027900                                                                          
028000*    W-GRAND-COUNT/W-GRAND-TOTAL ACCUMULATE ACROSS SETTLED                
028100*    GROUPS ONLY - AN ERRORED GROUP NEVER TOUCHES EITHER ONE,             
028200*    SEE THE NOTE IN 0225-LOG-MERCHANT-ERROR.                             
028300                                                                          
028400     01  W-GRAND-COUNT            PIC 9(9) COMP.                          
028500     01  W-GRAND-TOTAL            PIC S9(10)V99.                          
028600     01  W-GROUPS-SETTLED         PIC 9(9) COMP.                          
028700     01  W-GROUPS-ERRORED         PIC 9(9) COMP.                          
028800     01  W-CURRENT-MERCHANT-ID    PIC X(50).                              
028900                                                                          
029000 PROCEDURE DIVISION.                                                      
029100                                                                          
029200*    MAINLINE.  0100-INITIALIZE-RTN DOES THE HEAVY LIFTING -              
029300*    IT READS THE PARAMETER CARD, SORTS THE PAYMENT FILE, AND             
029400*    SCANS THE OLD SETTLEMENT MASTER FOR THE IDEMPOTENCY CHECK            
029500*    ALL BEFORE THE MAINLINE EVER DECIDES WHETHER TO ACTUALLY             
029600*    AGGREGATE ANYTHING.  IF THE DATE WAS ALREADY SETTLED THE             
029700*    AGGREGATION STEP IS SKIPPED ENTIRELY AND ONLY THE IDLE-              
029800*    RUN WARNING GETS LOGGED.                                             
029900                                                                          
030000     MOVE "SETTLEMENT AGGREGATION"  TO W-JOB-NAME.                        
030100     MOVE "SETTLEMENT"              TO W-JOB-TYPE.                        
030200                                                                          
030300     PERFORM 0100-INITIALIZE-RTN                                          
030400         THRU 0100-EXIT.                                                  
030500                                                                          
030600     IF DATE-ALREADY-SETTLED                                              
030700        PERFORM 0150-LOG-IDEMPOTENCY-SKIP                                 
030800            THRU 0150-EXIT                                                
030900     ELSE                                                                 
031000        PERFORM 0200-AGGREGATE-PAYMENTS-RTN                               
031100            THRU 0200-EXIT.                                               
031200                                                                          
031300     PERFORM 0300-FINISH-JOB-RTN                                          
031400         THRU 0300-EXIT.                                                  
031500                                                                          
031600     PERFORM 0400-PRINT-REPORT-RTN                                        
031700         THRU 0400-EXIT.                                                  
031800                                                                          
031900     EXIT PROGRAM.                                                        
032000     STOP RUN.                                                            
032100*-------------------------------------------------------------            
032200                                                                          
032300 0100-INITIALIZE-RTN.                                                     
032400                                                                          
032500*    READS THE ONE-CARD PARAMETER FILE FOR THE SETTLEMENT DATE            
032600*    TO RUN (A MISSING OR EMPTY CARD DEFAULTS TO ALL ZEROS,               
032700*    WHICH WILL SIMPLY NEVER MATCH A REAL SETTLEMENT DATE AND             
032800*    SO PRODUCE AN EMPTY RUN RATHER THAN AN ABEND), ZEROES THE            
032900*    JOB-WIDE COUNTERS, OPENS THE REPORT AND PRINTS ITS TITLE,            
033000*    STARTS THE BATCH-JOB-LOG ROW, LOADS THE MERCHANT TABLE               
033100*    FOR THE CONTROL BREAK BELOW TO SEARCH AGAINST, SORTS THE             
033200*    RAW PAYMENT FILE INTO MERCHANT-ID/PAYMENT-DATE ORDER, AND            
033300*    FINALLY SCANS THE OLD SETTLEMENT MASTER ONCE, COPYING IT             
033400*    THROUGH TO THE NEW MASTER WHILE WATCHING FOR A ROW THAT              
033500*    ALREADY COVERS THIS SETTLEMENT DATE.                                 
033600                                                                          
033700     OPEN INPUT SETL-PARM-FILE.                                           
033800     READ SETL-PARM-FILE                                                  
033900         AT END MOVE ZEROS TO SETL-PARM-RECORD.                           
034000     MOVE SETL-PARM-RECORD TO W-SETTLEMENT-DATE.                          
034100     CLOSE SETL-PARM-FILE.                                                
034200                                                                          
034300     MOVE "N" TO W-DATE-ALREADY-SETTLED-SW.                               
034400     MOVE ZERO TO W-GROUPS-SETTLED.                                       
034500     MOVE ZERO TO W-GROUPS-ERRORED.                                       
034600     MOVE ZERO TO W-GRAND-COUNT.                                          
034700     MOVE ZERO TO W-GRAND-TOTAL.                                          
034800     MOVE ZERO TO W-SETL-NEXT-SEQ.                                        
034900                                                                          
035000     OPEN OUTPUT PRINTER-FILE.                                            
035100     MOVE TITLE-LINE TO PRINTER-RECORD.                                   
035200     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.                    
035300                                                                          
035400     PERFORM START-BATCH-JOB-LOG-ENTRY.                                   
035500     PERFORM LOAD-MERCHANT-TABLE.                                         
035600                                                                          
035700*    SORT ... USING ... GIVING IS THE SAME IDIOM THE OLD                  
035800*    DEDUCTIBLES-REPORT PROGRAM USED - NO SEPARATE RELEASE/               
035900*    RETURN LOOP IS NEEDED SINCE NEITHER END OF THE SORT DOES             
036000*    ANY FILTERING, JUST REORDERING.                                      
036100                                                                          
036200     SORT SORT-FILE                                                       
036300         ON ASCENDING KEY SRT-MERCHANT-ID                                 
036400                          SRT-PAYMENT-DATE                                
036500         USING PAYMENT-FILE                                               
036600         GIVING WORK-PAYMENT-FILE.                                        
036700                                                                          
036800     OPEN INPUT  SETTLEMENT-FILE-IN.                                      
036900     OPEN OUTPUT SETTLEMENT-FILE-OUT.                                     
037000                                                                          
037100     MOVE "N" TO W-SETL-IN-EOF-SW.                                        
037200     READ SETTLEMENT-FILE-IN                                              
037300         AT END MOVE "Y" TO W-SETL-IN-EOF-SW.                             
037400                                                                          
037500     PERFORM 0110-SCAN-OLD-SETTLEMENTS                                    
037600         THRU 0110-EXIT                                                   
037700         UNTIL SETL-IN-AT-EOF.                                            
037800                                                                          
037900 0100-EXIT.                                                               
038000     EXIT.                                                                
038100*-------------------------------------------------------------            
038200                                                                          
038300 0110-SCAN-OLD-SETTLEMENTS.                                               
038400                                                                          
038500*    OLD-MASTER/NEW-MASTER COPY-THROUGH OF SETTLEMENT-FILE-IN             
038600*    TO SETTLEMENT-FILE-OUT, ONE RECORD AT A TIME, WATCHING               
038700*    FOR A ROW WHOSE SETTLEMENT-DATE MATCHES THE DATE WE WERE             
038800*    TOLD TO RUN FOR.  THIS RUNS TO COMPLETION EVEN AFTER A               
038900*    MATCH IS FOUND - THE SCAN'S JOB IS TO COPY THE WHOLE FILE            
039000*    THROUGH REGARDLESS, NOT JUST TO ANSWER THE IDEMPOTENCY               
039100*    QUESTION.                                                            
039200                                                                          
039300*    THE COMPARE COMES BEFORE THE COPY ON PURPOSE - EVEN ON               
039400*    THE RECORD THAT TRIPS THE SWITCH, THAT RECORD STILL HAS              
039500*    TO GO THROUGH TO THE NEW MASTER UNCHANGED, SO THE ORDER              
039600*    OF THESE TWO STATEMENTS DOES NOT ACTUALLY MATTER, BUT                
039700*    READING THE TEST FIRST MAKES THE INTENT CLEARER TO THE               
039800*    NEXT PROGRAMMER WHO OPENS THIS MEMBER.                               
039900                                                                          
040000     IF SETI-SETTLEMENT-DATE EQUAL W-SETTLEMENT-DATE                      
040100        MOVE "Y" TO W-DATE-ALREADY-SETTLED-SW.                            
040200                                                                          
040300     MOVE SETI-RECORD TO SETO-RECORD.                                     
040400     WRITE SETO-RECORD.                                                   
040500                                                                          
040600     READ SETTLEMENT-FILE-IN                                              
040700         AT END MOVE "Y" TO W-SETL-IN-EOF-SW.                             
040800                                                                          
040900 0110-EXIT.                                                               
041000     EXIT.                                                                
041100*-------------------------------------------------------------            
041200                                                                          
041300 0150-LOG-IDEMPOTENCY-SKIP.                                               
041400                                                                          
041500*    IDEMPOTENCY GUARD TRIPPED - SETTLEMENT-FILE-IN ALREADY               
041600*    HAD A ROW FOR W-SETTLEMENT-DATE.  NO NEW SETTLEMENT ROWS             
041700*    ARE WRITTEN THIS RUN; THE WARNING GOES OUT ON THE                    
041800*    PRINTED REPORT (0400-PRINT-REPORT-RTN) AND THE JOB LOG               
041900*    CLOSES OUT WITH ZERO COUNTS, NOT A FAILURE.                          
042000                                                                          
042100     CONTINUE.                                                            
042200                                                                          
042300 0150-EXIT.                                                               
042400     EXIT.                                                                
042500*-------------------------------------------------------------            
042600                                                                          
042700 0200-AGGREGATE-PAYMENTS-RTN.                                             
042800                                                                          
042900*    DRIVES THE CONTROL BREAK OVER THE NOW-SORTED WORK-                   
043000*    PAYMENT-FILE.  THE FIRST 0205-READ-WORK-NEXT-RECORD PAIR             
043100*    PRIMES THE LOOP AND SKIPS FORWARD PAST ANY LEADING                   
043200*    RECORDS THAT ARE NOT COMPLETED PAYMENTS FOR THE TARGET               
043300*    DATE, SO 0220-SUM-ONE-MERCHANT-GROUP ALWAYS STARTS ON A              
043400*    RECORD THAT GENUINELY BELONGS TO THE RESULT SET (OR ON               
043500*    END OF FILE, IF THERE IS NOTHING TO SETTLE AT ALL).                  
043600                                                                          
043700     MOVE HEADING-LINE TO PRINTER-RECORD.                                 
043800     WRITE PRINTER-RECORD AFTER ADVANCING 2.                              
043900                                                                          
044000     OPEN INPUT WORK-PAYMENT-FILE.                                        
044100                                                                          
044200     MOVE "N" TO W-WORK-EOF-SW.                                           
044300                                                                          
044400     PERFORM 0205-READ-WORK-NEXT-RECORD                                   
044500         THRU 0205-EXIT.                                                  
044600     PERFORM 0205-READ-WORK-NEXT-RECORD                                   
044700         THRU 0205-EXIT                                                   
044800         UNTIL WORK-FILE-AT-EOF                                           
044900         OR (WRK-STATUS (1:1) IS VALID-STATUS-CHARS                       
045000            AND WRK-STATUS EQUAL "COMPLETED"                              
045100            AND WRK-PAYMENT-DATE (1:8) EQUAL                              
045200                                     W-SETTLEMENT-DATE).                  
045300                                                                          
045400     PERFORM 0220-SUM-ONE-MERCHANT-GROUP                                  
045500         THRU 0220-EXIT                                                   
045600         UNTIL WORK-FILE-AT-EOF.                                          
045700                                                                          
045800     CLOSE WORK-PAYMENT-FILE.                                             
045900                                                                          
046000 0200-EXIT.                                                               
046100     EXIT.                                                                
046200*-------------------------------------------------------------            
046300                                                                          
046400 0205-READ-WORK-NEXT-RECORD.                                              
046500                                                                          
046600*    A PLAIN READ WITH AN AT END TEST - SHARED BY THE PRIMING             
046700*    READ IN 0200 ABOVE AND THE PER-PAYMENT READ IN 0221-                 
046800*    ACCUMULATE-ONE-PAYMENT BELOW SO THE EOF HANDLING IS                  
046900*    WRITTEN ONCE.                                                        
047000                                                                          
047100     READ WORK-PAYMENT-FILE                                               
047200         AT END MOVE "Y" TO W-WORK-EOF-SW.                                
047300                                                                          
047400 0205-EXIT.                                                               
047500     EXIT.                                                                
047600*-------------------------------------------------------------            
047700                                                                          
047800 0220-SUM-ONE-MERCHANT-GROUP.                                             
047900                                                                          
048000*    SUMS ONE MERCHANT'S GROUP OF PAYMENT ROWS (0221-                     
048100*    ACCUMULATE-ONE-PAYMENT DOES THE ACTUAL ADDING), THEN                 
048200*    LOOKS THE MERCHANT-ID UP IN THE TABLE LOADED BY 0100-                
048300*    INITIALIZE-RTN.  A MATCH WRITES THE SETTLEMENT ROW; A                
048400*    MISS ROUTES TO 0225-LOG-MERCHANT-ERROR INSTEAD, WHICH                
048500*    COUNTS THE WHOLE GROUP AS AN ERROR RATHER THAN SILENTLY              
048600*    DROPPING IT (SEE THE CR-2589 NOTE AT THE TOP OF THIS                 
048700*    PROGRAM).  EITHER WAY, BY THE TIME THIS PARAGRAPH EXITS              
048800*    WRK-MERCHANT-ID HAS MOVED ON TO THE NEXT GROUP OR END OF             
048900*    FILE HAS BEEN REACHED.                                               
049000                                                                          
049100     MOVE WRK-MERCHANT-ID TO W-CURRENT-MERCHANT-ID.                       
049200     MOVE ZERO TO W-GROUP-COUNT.                                          
049300     MOVE ZERO TO W-GROUP-TOTAL.                                          
049400                                                                          
049500     PERFORM 0221-ACCUMULATE-ONE-PAYMENT                                  
049600         THRU 0221-EXIT                                                   
049700         UNTIL WORK-FILE-AT-EOF                                           
049800         OR WRK-MERCHANT-ID NOT EQUAL                                     
049900                             W-CURRENT-MERCHANT-ID.                       
050000                                                                          
050100     MOVE W-CURRENT-MERCHANT-ID TO W-SEARCH-MERCHANT-ID.                  
050200     PERFORM LOOK-FOR-MERCHANT-RECORD.                                    
050300                                                                          
050400     IF MERCHANT-WAS-FOUND                                                
050500        PERFORM 0230-WRITE-SETTLEMENT-ROW                                 
050600            THRU 0230-EXIT                                                
050700     ELSE                                                                 
050800        PERFORM 0225-LOG-MERCHANT-ERROR                                   
050900            THRU 0225-EXIT.                                               
051000                                                                          
051100 0220-EXIT.                                                               
051200     EXIT.                                                                
051300*-------------------------------------------------------------            
051400                                                                          
051500 0221-ACCUMULATE-ONE-PAYMENT.                                             
051600                                                                          
051700*    ADDS THE CURRENT PAYMENT INTO THE GROUP'S RUNNING                    
051800*    COUNT/TOTAL, THEN READS FORWARD PAST ANY ROWS THAT ARE               
051900*    NOT COMPLETED PAYMENTS FOR THE TARGET DATE - THOSE ROWS              
052000*    ARE SKIPPED WITHOUT EVER BEING COUNTED ANYWHERE, PER THE             
052100*    GROUPING FILTER RULE.  THE LOOP STOPS AT END OF FILE OR              
052200*    AT THE NEXT QUALIFYING ROW, WHETHER THAT ROW IS STILL                
052300*    PART OF THIS MERCHANT'S GROUP OR THE START OF THE NEXT               
052400*    ONE - 0220-SUM-ONE-MERCHANT-GROUP'S UNTIL TEST IS WHAT               
052500*    ACTUALLY DECIDES WHICH CASE IT WAS.                                  
052600                                                                          
052700     ADD 1 TO W-GROUP-COUNT.                                              
052800     ADD WRK-AMOUNT TO W-GROUP-TOTAL.                                     
052900                                                                          
053000     PERFORM 0205-READ-WORK-NEXT-RECORD                                   
053100         THRU 0205-EXIT.                                                  
053200     PERFORM 0205-READ-WORK-NEXT-RECORD                                   
053300         THRU 0205-EXIT                                                   
053400         UNTIL WORK-FILE-AT-EOF                                           
053500         OR (WRK-STATUS (1:1) IS VALID-STATUS-CHARS                       
053600            AND WRK-STATUS EQUAL "COMPLETED"                              
053700            AND WRK-PAYMENT-DATE (1:8) EQUAL                              
053800                                     W-SETTLEMENT-DATE).                  
053900                                                                          
054000 0221-EXIT.                                                               
054100     EXIT.                                                                
054200*-------------------------------------------------------------            
054300                                                                          
054400 0225-LOG-MERCHANT-ERROR.                                                 
054500                                                                          
054600*    GROUP FAILED VALIDATION - MERCHANT-FILE HAS NO ROW FOR               
054700*    THIS MERCHANT-ID, SO THE GROUP'S PAYMENTS ARE LEFT OFF               
054800*    SETTLEMENT-FILE-OUT ENTIRELY AND COUNTED AS AN ERROR                 
054900*    RATHER THAN A SETTLED GROUP.  THE GROUP'S ACCUMULATED                
055000*    W-GROUP-COUNT/W-GROUP-TOTAL ARE SIMPLY DISCARDED HERE -              
055100*    THEY ARE NOT ADDED TO THE GRAND TOTAL, SINCE NO                      
055200*    SETTLEMENT ROW WAS EVER WRITTEN FOR THEM.  AN "UNKNOWN               
055300*    MERCHANT" LINE GOES OUT ON THE REPORT SO THE GROUP IS AT             
055400*    LEAST VISIBLE TO WHOEVER READS IT THE NEXT MORNING.                  
055500                                                                          
055600     ADD 1 TO W-GROUPS-ERRORED.                                           
055700                                                                          
055800     MOVE W-CURRENT-MERCHANT-ID TO EL-MERCHANT-ID.                        
055900     MOVE MERCHANT-ERROR-LINE TO PRINTER-RECORD.                          
056000     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
056100                                                                          
056200 0225-EXIT.                                                               
056300     EXIT.                                                                
056400*-------------------------------------------------------------            
056500                                                                          
056600 0230-WRITE-SETTLEMENT-ROW.                                               
056700                                                                          
056800*    BUILDS AND WRITES ONE NEW SETTLEMENT ROW FOR A MATCHED               
056900*    MERCHANT GROUP.  THE SETTLEMENT-ID IS MANUFACTURED FROM              
057000*    A RUNNING SEQUENCE NUMBER RATHER THAN LOOKED UP, SINCE               
057100*    THIS IS A BRAND NEW ROW WITH NO PRIOR IDENTITY.                      
057200*    COMMISSION-RATE/COMMISSION-AMOUNT/NET-AMOUNT ARE LEFT AT             
057300*    ZERO AND STATUS IS SET TO PENDING - THIS BATCH DOES NOT              
057400*    ITSELF KNOW THE COMMISSION FORMULA, THAT IS SETTLEMENT-              
057500*    PAYMENT-ACCRUAL.COB'S JOB.  A MATCHED GROUP IS ADDED TO              
057600*    THE JOB-WIDE GRAND COUNT/TOTAL HERE, NOT IN 0220, SO AN              
057700*    ERRORED GROUP NEVER TOUCHES THE GRAND TOTAL AT ALL.                  
057800                                                                          
057900     ADD 1 TO W-SETL-NEXT-SEQ.                                            
058000                                                                          
058100*    "SETL-AGG-" KEEPS A ROW BUILT BY THIS PROGRAM VISIBLY                
058200*    DISTINCT FROM A ROW SETTLEMENT-PAYMENT-ACCRUAL.COB WOULD             
058300*    HAVE POSTED FOR THE SAME DATE - ANYONE READING THE MASTER            
058400*    WITH A UTILITY CAN TELL AT A GLANCE WHICH PROGRAM WROTE A            
058500*    GIVEN ROW WITHOUT CHECKING THE JOB LOG.                              
058600                                                                          
058700     STRING "SETL-AGG-" DELIMITED BY SIZE                                 
058800            W-SETL-NEXT-SEQ   DELIMITED BY SIZE                           
058900       INTO SETO-SETTLEMENT-ID                                            
059000     END-STRING.                                                          
059100                                                                          
059200     MOVE W-CURRENT-MERCHANT-ID TO SETO-MERCHANT-ID.                      
059300     MOVE W-SETTLEMENT-DATE      TO SETO-SETTLEMENT-DATE.                 
059400     MOVE W-GROUP-TOTAL         TO SETO-TOTAL-AMOUNT.                     
059500     MOVE W-GROUP-COUNT         TO SETO-TRANSACTION-COUNT.                
059600     MOVE ZERO                   TO SETO-COMMISSION-RATE.                 
059700     MOVE ZERO                   TO SETO-COMMISSION-AMOUNT.               
059800     MOVE ZERO                   TO SETO-NET-AMOUNT.                      
059900     MOVE "PENDING"               TO SETO-STATUS.                         
060000                                                                          
060100     WRITE SETO-RECORD.                                                   
060200                                                                          
060300     ADD 1 TO W-GROUPS-SETTLED.                                           
060400     ADD W-GROUP-COUNT TO W-GRAND-COUNT.                                  
060500     ADD W-GROUP-TOTAL TO W-GRAND-TOTAL.                                  
060600                                                                          
060700*    DETAIL LINE PRINTING IS SKIPPED WHEN UPSI-0 IS OFF, SO               
060800*    OPERATIONS CAN RUN A QUIET COPY OF THIS JOB THAT ONLY                
060900*    PRINTS THE GRAND TOTAL AT THE END.                                   
061000                                                                          
061100     IF NOT SDA-QUIET-RUN-SW                                              
061200        MOVE W-CURRENT-MERCHANT-ID TO D-MERCHANT-ID                       
061300        MOVE W-GROUP-COUNT         TO D-TRANS-COUNT                       
061400        MOVE W-GROUP-TOTAL         TO D-TOTAL-AMOUNT                      
061500        MOVE DETAIL-LINE            TO PRINTER-RECORD                     
061600        WRITE PRINTER-RECORD AFTER ADVANCING 1.                           
061700                                                                          
061800 0230-EXIT.                                                               
061900     EXIT.                                                                
062000*-------------------------------------------------------------            
062100                                                                          
062200 0300-FINISH-JOB-RTN.                                                     
062300                                                                          
062400*    ROLLS THE TWO JOB-WIDE GROUP COUNTERS INTO THE SHARED                
062500*    W-SUCCESS-COUNT/W-ERROR-COUNT FIELDS PLBATLOG.CBL                    
062600*    EXPECTS, AND COMPUTES W-PROCESSED-COUNT AS THEIR SUM SO              
062700*    THE EXACT RECONCILIATION IN COMPLETE-BATCH-JOB-LOG-ENTRY             
062800*    ALWAYS HOLDS, WHETHER OR NOT EVERY MERCHANT GROUP ON THE             
062900*    PAYMENT FILE WAS FOUND IN MERCHANT-TABLE.  NOTE THIS                 
063000*    PARAGRAPH ALSO RUNS ON THE IDEMPOTENCY-SKIP PATH, WHERE              
063100*    BOTH COUNTERS ARE STILL ZERO FROM 0100-INITIALIZE-RTN, SO            
063200*    THE JOB LOG CORRECTLY SHOWS A ZERO-COUNT COMPLETED RUN               
063300*    RATHER THAN A FAILURE.                                               
063400                                                                          
063500     CLOSE SETTLEMENT-FILE-IN                                             
063600           SETTLEMENT-FILE-OUT.                                           
063700                                                                          
063800     MOVE W-GROUPS-SETTLED TO W-SUCCESS-COUNT.                            
063900     MOVE W-GROUPS-ERRORED TO W-ERROR-COUNT.                              
064000                                                                          
064100*    PROCESSED-COUNT IS DERIVED, NEVER AN INDEPENDENT TALLY -             
064200*    THERE IS NO SEPARATE "ADD 1 TO W-PROCESSED-COUNT"                    
064300*    ANYWHERE ABOVE IN THIS PROGRAM, WHICH IS DELIBERATE.  A              
064400*    TALLY KEPT IN TWO PLACES CAN DRIFT APART; COMPUTING IT               
064500*    FROM THE SAME TWO COUNTERS THE JOB LOG ALREADY USES MAKES            
064600*    THE RECONCILIATION IN COMPLETE-BATCH-JOB-LOG-ENTRY A                 
064700*    TAUTOLOGY RATHER THAN A REAL CHECK, WHICH IS FINE FOR                
064800*    THIS PROGRAM - THE REAL CHECK IS SETTLEMENT-PAYMENT-                 
064900*    ACCRUAL.COB'S, SINCE THIS BATCH ONLY RUNS WHEN THAT ONE              
065000*    DID NOT ALREADY SETTLE THE DATE.                                     
065100                                                                          
065200     COMPUTE W-PROCESSED-COUNT =                                          
065300         W-GROUPS-SETTLED + W-GROUPS-ERRORED.                             
065400                                                                          
065500     PERFORM COMPLETE-BATCH-JOB-LOG-ENTRY.                                
065600                                                                          
065700 0300-EXIT.                                                               
065800     EXIT.                                                                
065900*-------------------------------------------------------------            
066000                                                                          
066100 0400-PRINT-REPORT-RTN.                                                   
066200                                                                          
066300*    THREE MUTUALLY EXCLUSIVE OUTCOMES FOR THE RUN: THE                   
066400*    IDEMPOTENCY WARNING (DATE WAS ALREADY SETTLED, NOTHING               
066500*    RUN), THE NO-MERCHANTS LINE (THE RUN EXECUTED BUT FOUND              
066600*    NEITHER A SETTLED NOR AN ERRORED GROUP - A GENUINELY                 
066700*    EMPTY PAYMENT FILE FOR THE DATE), OR THE GRAND TOTAL                 
066800*    LINE FOLLOWED, IF ANY GROUPS ERRORED, BY A COUNT OF HOW              
066900*    MANY.  THE PER-MERCHANT DETAIL LINES THEMSELVES WERE                 
067000*    ALREADY WRITTEN BACK IN 0230-WRITE-SETTLEMENT-ROW AND                
067100*    0225-LOG-MERCHANT-ERROR AS EACH GROUP WAS PROCESSED.                 
067200                                                                          
067300     IF DATE-ALREADY-SETTLED                                              
067400        MOVE IDEMPOTENCY-WARNING-LINE TO PRINTER-RECORD                   
067500        WRITE PRINTER-RECORD AFTER ADVANCING 2                            
067600     ELSE                                                                 
067700        IF W-GROUPS-SETTLED EQUAL ZERO                                    
067800           AND W-GROUPS-ERRORED EQUAL ZERO                                
067900           MOVE NO-MERCHANTS-LINE TO PRINTER-RECORD                       
068000           WRITE PRINTER-RECORD AFTER ADVANCING 2                         
068100        ELSE                                                              
068200           MOVE W-GRAND-COUNT  TO D-GRAND-COUNT                           
068300           MOVE W-GRAND-TOTAL  TO D-GRAND-AMOUNT                          
068400           MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD                        
068500           WRITE PRINTER-RECORD AFTER ADVANCING 2                         
068600           IF W-GROUPS-ERRORED > ZERO                                     
068700              MOVE W-GROUPS-ERRORED TO D-ERROR-COUNT-RPT                  
068800              MOVE ERROR-TOTAL-LINE TO PRINTER-RECORD                     
068900              WRITE PRINTER-RECORD AFTER ADVANCING 1.                     
069000                                                                          
069100     CLOSE PRINTER-FILE.                                                  
069200                                                                          
069300 0400-EXIT.                                                               
069400     EXIT.                                                                
069500*-------------------------------------------------------------            
069600                                                                          
069700     COPY "PLBATLOG.CBL".                                                 
069800     COPY "PLMERCTBL.CBL".                                                
