000100*WSBATLOG.CBL                                                             
000200*-------------------------------------------------------------            
000300*    WORKING-STORAGE TO BE USED WITH PLBATLOG.CBL.                        
000400*    EVERY BATCH PROGRAM THAT WRITES TO BATCH-JOB-LOG-FILE                
000500*    COPIES THIS BEFORE COPYING PLBATLOG.CBL.                             
000600*-------------------------------------------------------------            
000700*  1996-06-03  WJH  CR-1301  ORIGINAL.                                    
000800*  1999-11-19  RDH  CR-1877  Y2K - TIMESTAMP GROUP WAS 9(6)               
000900*                            DATE, NOW 9(8) PER FUNCTION                  
001000*                            CURRENT-DATE'S CCYYMMDD FORM.                
001100*  2006-04-25  TLB  CR-2595  RENAMED EVERY FIELD IN THIS                  
001200*                            MEMBER FROM A WS- PREFIX TO OUR              
001300*                            OWN BARE W- - NO LOGIC CHANGED.              
001400*-------------------------------------------------------------            
001500 01  W-JOB-ID                   PIC X(50).                                
001600 01  W-JOB-NAME                 PIC X(100).                               
001700 01  W-JOB-TYPE                 PIC X(20).                                
001800 01  W-ERROR-MESSAGE            PIC X(500).                               
001900                                                                          
002000 01  W-PROCESSED-COUNT          PIC 9(9) COMP.                            
002100 01  W-SUCCESS-COUNT            PIC 9(9) COMP.                            
002200 01  W-ERROR-COUNT              PIC 9(9) COMP.                            
002300                                                                          
002400 01  W-JOB-LOG-REJECTED          PIC X.                                   
002500     88  JOB-LOG-REJECTED        VALUE "Y".                               
002600                                                                          
002700 01  W-CURRENT-DATE-AND-TIME.                                             
002800     05  W-TS-DATE               PIC 9(8).                                
002900     05  W-TS-TIME               PIC 9(6).                                
003000     05  FILLER                   PIC X(7).                               
003100                                                                          
003200 01  W-NOW-TIMESTAMP REDEFINES W-CURRENT-DATE-AND-TIME                    
003300                                 PIC 9(14).                               
003400                                                                          
003500 01  W-TODAY-CCYYMMDD.                                                    
003600     05  W-TODAY-CCYY            PIC 9(4).                                
003700     05  W-TODAY-MM              PIC 99.                                  
003800     05  W-TODAY-DD              PIC 99.                                  
003900                                                                          
004000 01  W-TODAY-CCYYMMDD-N REDEFINES W-TODAY-CCYYMMDD                        
004100                                 PIC 9(8).                                
