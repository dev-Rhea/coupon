000100*SLSETL.CBL                                                               
000200*-------------------------------------------------------------            
000300*    FILE-CONTROL SELECTS FOR THE AGGREGATION BATCH'S                     
000400*    SETTLEMENT OLD/NEW MASTER PAIR.                                      
000500*-------------------------------------------------------------            
000600*  1997-02-24  WJH  CR-1388  ORIGINAL.                                    
000700*-------------------------------------------------------------            
000800     SELECT SETTLEMENT-FILE-IN                                            
000900         ASSIGN TO "SETLMSTI"                                             
001000         ORGANIZATION IS SEQUENTIAL.                                      
001100                                                                          
001200     SELECT SETTLEMENT-FILE-OUT                                           
001300         ASSIGN TO "SETLMSTO"                                             
001400         ORGANIZATION IS SEQUENTIAL.                                      
