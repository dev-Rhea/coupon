000100*FDSETLDT.CBL                                                             
000200*-------------------------------------------------------------            
000300*    SETTLEMENT-DETAIL RECORD LAYOUT - ONE ROW PER PAYMENT,               
000400*    ACCRUAL BATCH ONLY.  THE AGGREGATION BATCH NEVER OPENS               
000500*    THIS FILE.                                                           
000600*-------------------------------------------------------------            
000700*  1997-02-24  WJH  CR-1388  ORIGINAL LAYOUT.                             
000800*-------------------------------------------------------------            
000900 FD  SETTLEMENT-DETAIL-FILE                                               
001000     LABEL RECORDS ARE STANDARD.                                          
001100                                                                          
001200 01  SETD-RECORD.                                                         
001300     05  SETD-DETAIL-ID            PIC X(50).                             
001400     05  SETD-SETTLEMENT-ID        PIC X(50).                             
001500     05  SETD-PAYMENT-ID           PIC X(50).                             
001600     05  SETD-AMOUNT               PIC S9(8)V99.                          
001700     05  SETD-COMMISSION-AMOUNT    PIC S9(8)V99.                          
001800     05  SETD-NET-AMOUNT           PIC S9(8)V99.                          
001900     05  FILLER                    PIC X(28).                             
