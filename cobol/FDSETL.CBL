000100*FDSETL.CBL                                                               
000200*-------------------------------------------------------------            
000300*    SETTLEMENT RECORD LAYOUT - AGGREGATION BATCH OLD/NEW                 
000400*    MASTER PAIR.  SETTLEMENT-FILE-IN IS SCANNED FOR THE                  
000500*    IDEMPOTENCY CHECK AND COPIED THROUGH WHOLE;                          
000600*    SETTLEMENT-FILE-OUT PICKS UP ANY NEW ROWS THIS RUN ADDS.             
000700*-------------------------------------------------------------            
000800*  1997-02-24  WJH  CR-1388  ORIGINAL LAYOUT.                             
000900*-------------------------------------------------------------            
001000 FD  SETTLEMENT-FILE-IN                                                   
001100     LABEL RECORDS ARE STANDARD.                                          
001200                                                                          
001300 01  SETI-RECORD.                                                         
001400     05  SETI-SETTLEMENT-ID       PIC X(50).                              
001500     05  SETI-MERCHANT-ID         PIC X(50).                              
001600     05  SETI-SETTLEMENT-DATE     PIC 9(8).                               
001700     05  SETI-TOTAL-AMOUNT        PIC S9(10)V99.                          
001800     05  SETI-TRANSACTION-COUNT   PIC 9(9).                               
001900     05  SETI-COMMISSION-RATE     PIC S9V9(4).                            
002000     05  SETI-COMMISSION-AMOUNT   PIC S9(10)V99.                          
002100     05  SETI-NET-AMOUNT          PIC S9(10)V99.                          
002200     05  SETI-STATUS              PIC X(20).                              
002300     05  FILLER                  PIC X(07).                               
002400                                                                          
002500 01  SETI-SETTLEMENT-DATE-X REDEFINES SETI-SETTLEMENT-DATE.               
002600     05  SETI-SETL-CCYY           PIC 9(4).                               
002700     05  SETI-SETL-MM             PIC 9(2).                               
002800     05  SETI-SETL-DD             PIC 9(2).                               
002900                                                                          
003000 FD  SETTLEMENT-FILE-OUT                                                  
003100     LABEL RECORDS ARE STANDARD.                                          
003200                                                                          
003300 01  SETO-RECORD.                                                         
003400     05  SETO-SETTLEMENT-ID       PIC X(50).                              
003500     05  SETO-MERCHANT-ID         PIC X(50).                              
003600     05  SETO-SETTLEMENT-DATE     PIC 9(8).                               
003700     05  SETO-TOTAL-AMOUNT        PIC S9(10)V99.                          
003800     05  SETO-TRANSACTION-COUNT   PIC 9(9).                               
003900     05  SETO-COMMISSION-RATE     PIC S9V9(4).                            
004000     05  SETO-COMMISSION-AMOUNT   PIC S9(10)V99.                          
004100     05  SETO-NET-AMOUNT          PIC S9(10)V99.                          
004200     05  SETO-STATUS              PIC X(20).                              
004300     05  FILLER                  PIC X(07).                               
